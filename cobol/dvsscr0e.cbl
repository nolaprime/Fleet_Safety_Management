000100 IDENTIFICATION DIVISION.                                                 
000110*                                                                         
000120 PROGRAM-ID.    DVSSCR0O.                                                 
000130 AUTHOR.        J K WEISS.                                                
000140 INSTALLATION.  FLEET SAFETY SYSTEMS - BATCH GROUP.                       
000150 DATE-WRITTEN.  04/09/85.                                                 
000160 DATE-COMPILED.                                                           
000170 SECURITY.      INTERNAL USE ONLY.                                        
000180*                                                                         
000190*****************************************************************         
000200* Letzte Aenderung :: 2000-03-14                                  DVS-1161
000210* Letzte Version   :: A.00.07                                     DVS-1161
000220* Kurzbeschreibung :: Score-Neuberechnung (frueher Driver-        DVS-1101
000230* Kurzbeschreibung :: ScoringService) je Fahrer aus dem 30-Tage-  DVS-1101
000240* Kurzbeschreibung :: Fenster der Verstoesse.                     DVS-1101
000250* Auftrag          :: DVS-2                                               
000260*                                                                         
000270* Aenderungen (Version und Datum in Variable K-PROG-START pfl.) *         
000280*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *         
000290*----------------------------------------------------------------*        
000300* Vers.  | Datum      | von | Kommentar                          *        
000310*--------|------------|-----|-----------------------------------*         
000320* A.00.00| 1985-04-09 | rss | Neuerstellung. Match/Merge Fahrer- *        
000330*        |            |     | Stamm gegen sortiertes Verstoss-   *        
000340*        |            |     | File (Ordnung: Driver-ID/Datum).   *        
000350*--------|------------|-----|-----------------------------------*         
000360* A.00.01| 1987-01-20 | rss | Eigene Tagesdifferenz-Routine      *        
000370*        |            |     | (D100) statt Bibliotheksaufruf -   *        
000380*        |            |     | TALLIB stand auf Zielrechner       *        
000390*        |            |     | nicht zur Verfuegung.              *        
000400*--------|------------|-----|-----------------------------------*         
000410* A.00.02| 1991-11-14 | jkw | Kategorie-Feld von 8 auf 9 Byte   *         
000420*        |            |     | erweitert (CRITICAL passte nicht). *        
000430*--------|------------|-----|-----------------------------------*         
000440* A.00.03| 1994-02-11 | dbf | Verwaiste Verstoss-Saetze (Fahrer  *        
000450*        |            |     | nicht im Stamm) werden jetzt       *        
000460*        |            |     | geloggt statt den Lauf abzubrechen.*        
000470*--------|------------|-----|-----------------------------------*         
000480* A.00.04| 1999-03-05 | kl  | Jahr-2000: Datumsermittlung auf     DVS-1101
000490*        |            |     | Jahrhundert-Fensterung umgestellt.  DVS-1101
000500*--------|------------|-----|-----------------------------------*         
000510* A.00.05| 1999-06-08 | dwr | C4-CENTURY war entgegen der Cn-     DVS-1141
000520*        |            |     | Konvention COMP typisiert und riss  DVS-1141
000530*        |            |     | beim STRING-Aufbau des Datums; auf  DVS-1141
000540*        |            |     | eigenstaendiges 77-Feld W-CENTURY   DVS-1141
000550*        |            |     | (DISPLAY) umgestellt. PRG-STATUS    DVS-1141
000560*        |            |     | ebenfalls auf 77-Ebene gehoben.     DVS-1141
000570*--------|------------|-----|-----------------------------------*         
000580* A.00.06| 2000-01-10 | mfc | SWITCH-1 (DVS-VERSION-SWITCH) war   DVS-1151
000590*        |            |     | deklariert, aber nie abgefragt -    DVS-1151
000600*        |            |     | Versionsanzeige in 0000-MAIN-LOGIC  DVS-1151
000610*        |            |     | ergaenzt (DVS-SHOW-VERSION zeigt    DVS-1151
000620*        |            |     | K-MODUL/K-VERSION, dann STOP RUN).  DVS-1151
000630*----------------------------------------------------------------*        
000640* A.00.07| 2000-03-14 | tjh | Zwei Nacharbeiten: (1) C01 IS TOP-  DVS-1161
000650*        |            |     | OF-FORM war deklariert, aber nie    DVS-1161
000660*        |            |     | in einem WRITE ... AFTER ADVANCING  DVS-1161
000670*        |            |     | referenziert - entfernt. (2) Match  DVS-1161
000680*        |            |     | /Merge in 2050/2100 unterstellte    DVS-1161
000690*        |            |     | sortiertes DVS-VIOLATIONS-FILE,     DVS-1161
000700*        |            |     | aber DVSVCN0O (2300-STAMP-AND-      DVS-1161
000710*        |            |     | WRITE) haengt nur an - es gab kein  DVS-1161
000720*        |            |     | Sortierschritt. 1000-INITIALIZE     DVS-1161
000730*        |            |     | sortiert die Verstoss-Datei jetzt   DVS-1161
000740*        |            |     | selbst ueber SORTWK1, bevor sie     DVS-1161
000750*        |            |     | gegen den Fahrer-Stamm gelesen      DVS-1161
000760*        |            |     | wird.                               DVS-1161
000770*----------------------------------------------------------------*        
000780*                                                                         
000790* Programmbeschreibung                                                    
000800* --------------------                                                    
000810* Liest den Fahrer-Stamm (DVS-DRIVER-FILE) satzweise und stellt           
000820* dazu die passenden Verstoss-Saetze aus dem sortierten DVS-              
000830* VIOLATIONS-FILE gegenueber (Match/Merge auf Driver-ID). Fuer            
000840* jeden Fahrer wird der Score ab 100 um die Punkte jedes Ver-             
000850* stosses im 30-Tage-Fenster vermindert, bei Null nach unten              
000860* begrenzt, in eine Kategorie eingestuft und als DVS-SCORE-REC            
000870* geschrieben bzw. fortgeschrieben (Upsert ueber Driver-ID).              
000880*                                                                         
000890******************************************************************        
000900*                                                                         
000910 ENVIRONMENT DIVISION.                                                    
000920 CONFIGURATION SECTION.                                                   
000930 SPECIAL-NAMES.                                                           
000940 SWITCH-1 IS DVS-VERSION-SWITCH                                           
000950         ON STATUS IS DVS-SHOW-VERSION                                    
000960     CLASS ALPHNUM IS "0123456789"                                        
000970                      "abcdefghijklmnopqrstuvwxyz"                        
000980                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
000990                      " .,;-_!$%&/=*+".                                   
001000*                                                                         
001010 INPUT-OUTPUT SECTION.                                                    
001020 FILE-CONTROL.                                                            
001030     SELECT DVS-DRIVER-FILE ASSIGN TO DRVFILE                             
001040         ORGANIZATION IS INDEXED                                          
001050         ACCESS MODE IS SEQUENTIAL                                        
001060         RECORD KEY IS DVS-D-ID                                           
001070         FILE STATUS IS WS-DRV-FILE-STATUS.                               
001080*                                                                         
001090*    A.00.07: Verstoss-Datei liegt roh (Event-Reihenfolge) auf            
001100*    VIOLFILE; VIOLSRTD ist das GIVING-Ziel des SORT in 1000-             
001110*    INITIALIZE und wird vom Match/Merge gelesen - siehe unten.           
001120     SELECT DVS-VIOLATIONS-FILE ASSIGN TO VIOLSRTD                        
001130         ORGANIZATION IS SEQUENTIAL                                       
001140         ACCESS MODE IS SEQUENTIAL                                        
001150         FILE STATUS IS WS-VIOL-FILE-STATUS.                              
001160*                                                                         
001170     SELECT DVS-VIOLATIONS-RAW-FILE ASSIGN TO VIOLFILE                    
001180         ORGANIZATION IS SEQUENTIAL                                       
001190         ACCESS MODE IS SEQUENTIAL                                        
001200         FILE STATUS IS WS-VIOL-RAW-FILE-STATUS.                          
001210*                                                                         
001220     SELECT DVS-SORT-FILE ASSIGN TO SORTWK1.                              
001230*                                                                         
001240     SELECT DVS-SCORE-FILE ASSIGN TO SCOREFIL                             
001250         ORGANIZATION IS INDEXED                                          
001260         ACCESS MODE IS DYNAMIC                                           
001270         RECORD KEY IS DVS-S-DRIVER-ID                                    
001280         FILE STATUS IS WS-SCR-FILE-STATUS.                               
001290*                                                                         
001300 DATA DIVISION.                                                           
001310 FILE SECTION.                                                            
001320 FD  DVS-DRIVER-FILE                                                      
001330     LABEL RECORDS ARE STANDARD.                                          
001340     COPY DVSDRVR0.                                                       
001350*                                                                         
001360 FD  DVS-VIOLATIONS-FILE                                                  
001370     RECORD CONTAINS 240 CHARACTERS                                       
001380     LABEL RECORDS ARE STANDARD                                           
001390     RECORDING MODE IS F.                                                 
001400     COPY DVSVIOL0.                                                       
001410*                                                                         
001420 FD  DVS-VIOLATIONS-RAW-FILE                                              
001430     RECORD CONTAINS 240 CHARACTERS                                       
001440     LABEL RECORDS ARE STANDARD                                           
001450     RECORDING MODE IS F.                                                 
001460 01          DVS-VIOLATIONS-RAW-REC     PIC X(240).                       
001470*                                                                         
001480 SD  DVS-SORT-FILE.                                                       
001490 01          DVS-SORT-REC.                                                
001500*    Sortierschluessel auf gleicher Byte-Position wie DVS-V-DRIVER-ID     
001510*    im echten Record (DVS-V-ID 36 + DVS-V-TRUCK-ID 20 = Offset 56).      
001520     05      FILLER                     PIC X(56).                        
001530     05      DVS-VS-DRIVER-ID           PIC X(12).                        
001540     05      FILLER                     PIC X(172).                       
001550*                                                                         
001560 FD  DVS-SCORE-FILE                                                       
001570     LABEL RECORDS ARE STANDARD.                                          
001580     COPY DVSSCOR0.                                                       
001590*                                                                         
001600 WORKING-STORAGE SECTION.                                                 
001610*----------------------------------------------------------------         
001620* Standalone-Felder (77-Ebene)                                            
001630*----------------------------------------------------------------         
001640 77          W-CENTURY           PIC 9(02)      VALUE ZERO.               
001650 77          PRG-STATUS          PIC 9 VALUE ZERO.                        
001660     88      PRG-OK                  VALUE ZERO.                          
001670     88      PRG-NOK                 VALUE 1 THRU 9.                      
001680*----------------------------------------------------------------*        
001690* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *         
001700*----------------------------------------------------------------*        
001710 01          COMP-FELDER.                                                 
001720     05      C4-DRV-READ         PIC S9(04) COMP VALUE ZERO.              
001730     05      C4-SCR-WRITTEN      PIC S9(04) COMP VALUE ZERO.              
001740     05      C4-ORPHAN-VIOL      PIC S9(04) COMP VALUE ZERO.              
001750     05      C4-VIOL-COUNT       PIC S9(05) COMP VALUE ZERO.              
001760     05      C4-SCORE            PIC S9(05) COMP VALUE ZERO.              
001770     05      C4-YY                PIC S9(04) COMP VALUE ZERO.             
001780     05      C4-I1               PIC S9(04) COMP VALUE ZERO.              
001790*                                                                         
001800     05      C4-X.                                                        
001810      10                         PIC X VALUE LOW-VALUE.                   
001820      10     C4-X2               PIC X.                                   
001830     05      C4-NUM REDEFINES C4-X                                        
001840                                 PIC S9(04) COMP.                         
001850     05      FILLER              PIC X(01).                               
001860*----------------------------------------------------------------*        
001870* Display-Felder: Praefix D                                     *         
001880*----------------------------------------------------------------*        
001890 01          DISPLAY-FELDER.                                              
001900     05      D-DRV-READ          PIC ZZZ9.                                
001910     05      D-SCR-WRITTEN       PIC ZZZ9.                                
001920     05      D-ORPHAN-VIOL       PIC ZZZ9.                                
001930     05      FILLER              PIC X(01).                               
001940*----------------------------------------------------------------*        
001950* Felder mit konstantem Inhalt: Praefix K                       *         
001960*----------------------------------------------------------------*        
001970 01          KONSTANTE-FELDER.                                            
001980     05      K-MODUL             PIC X(08) VALUE "DVSSCR0O".              
001990     05      K-VERSION           PIC X(08) VALUE "A.00.06".               
002000     05      K-STARTING-SCORE    PIC S9(05) VALUE 100.                    
002010     05      K-WINDOW-DAYS       PIC S9(05) VALUE 30.                     
002020     05      K-THRESH-EXCELLENT  PIC 9(03) VALUE 90.                      
002030     05      K-THRESH-GOOD       PIC 9(03) VALUE 75.                      
002040     05      K-THRESH-AVERAGE    PIC 9(03) VALUE 60.                      
002050     05      K-THRESH-POOR       PIC 9(03) VALUE 40.                      
002060     05      K-CENTURY-PIVOT     PIC 9(02) VALUE 50.                      
002070     05      FILLER              PIC X(01).                               
002080*----------------------------------------------------------------*        
002090* Conditional-Felder                                            *         
002100*----------------------------------------------------------------*        
002110 01          SCHALTER.                                                    
002120     05      WS-DRV-FILE-STATUS  PIC X(02).                               
002130         88  DRV-FILE-OK             VALUE "00".                          
002140         88  DRV-FILE-EOF            VALUE "10".                          
002150         88  DRV-FILE-NOK            VALUE "01" THRU "09"                 
002160                                            "11" THRU "99".               
002170     05      WS-VIOL-FILE-STATUS PIC X(02).                               
002180         88  VIOL-FILE-OK            VALUE "00".                          
002190         88  VIOL-FILE-EOF           VALUE "10".                          
002200         88  VIOL-FILE-NOK           VALUE "01" THRU "09"                 
002210                                            "11" THRU "99".               
002220     05      WS-VIOL-RAW-FILE-STATUS PIC X(02).                           
002230         88  VIOL-RAW-FILE-OK           VALUE "00".                       
002240         88  VIOL-RAW-FILE-EOF          VALUE "10".                       
002250         88  VIOL-RAW-FILE-NOK          VALUE "01" THRU "09"              
002260                                                "11" THRU "99".           
002270     05      WS-SCR-FILE-STATUS  PIC X(02).                               
002280         88  SCR-FILE-OK             VALUE "00".                          
002290         88  SCR-FILE-DUPKEY         VALUE "22".                          
002300         88  SCR-FILE-NOK            VALUE "01" THRU "21"                 
002310                                            "23" THRU "99".               
002320     05      WS-DRV-EOF-FLAG     PIC X(01) VALUE "N".                     
002330         88  WS-DRV-EOF              VALUE "Y".                           
002340     05      WS-VIOL-EOF-FLAG    PIC X(01) VALUE "N".                     
002350         88  WS-VIOL-EOF             VALUE "Y".                           
002360     05      WS-LAST-VIOL-FLAG   PIC X(01) VALUE "N".                     
002370         88  WS-LAST-VIOL-FOUND      VALUE "Y".                           
002380     05      WS-CONV-LEAP-FLAG   PIC X(01) VALUE "N".                     
002390         88  WS-CONV-IS-LEAP         VALUE "Y".                           
002400     05      FILLER              PIC X(01).                               
002410*----------------------------------------------------------------*        
002420* weitere Arbeitsfelder: Praefix W                              *         
002430*----------------------------------------------------------------*        
002440 01          WORK-FELDER.                                                 
002450     05      W-DATE-RAW          PIC 9(06).                               
002460     05      W-TIME-RAW          PIC 9(08).                               
002470     05      W-ID-SEQ            PIC 9(06) VALUE ZERO.                    
002480     05      W-VIOL-ABS-DAYS     PIC S9(09) COMP VALUE ZERO.              
002490     05      W-TODAY-ABS-DAYS    PIC S9(09) COMP VALUE ZERO.              
002500     05      W-CUTOFF-ABS-DAYS   PIC S9(09) COMP VALUE ZERO.              
002510     05      FILLER              PIC X(01).                               
002520*                                                                         
002530 01          W-CURRENT-DATE-TIME.                                         
002540     05      W-CURR-DT           PIC 9(08).                               
002550     05      W-CURR-TM           PIC 9(06).                               
002560 01          W-CURRENT-DT-TM-N REDEFINES                                  
002570                                 W-CURRENT-DATE-TIME                      
002580                                 PIC 9(14).                               
002590*                                                                         
002600 01          W-LAST-VIOL-DT.                                              
002610     05      W-LAST-VIOL-DT-DT   PIC 9(08).                               
002620     05      W-LAST-VIOL-DT-TM   PIC 9(06).                               
002630 01          W-LAST-VIOL-DT-N REDEFINES                                   
002640                                 W-LAST-VIOL-DT                           
002650                                 PIC 9(14).                               
002660*                                                                         
002670 01          W-NEW-SCORE-ID.                                              
002680     05      W-ID-MODUL          PIC X(08).                               
002690     05      W-ID-DATE-TIME      PIC 9(14).                               
002700     05      W-ID-SEQ-OUT        PIC 9(06).                               
002710     05      FILLER              PIC X(08).                               
002720*----------------------------------------------------------------*        
002730* Tagesdifferenz-Routine D100: Kalenderfelder, Praefix W-CONV-  *         
002740*----------------------------------------------------------------*        
002750 01          W-DIM-LITERAL.                                               
002760     05      FILLER              PIC 9(02) VALUE 31.                      
002770     05      FILLER              PIC 9(02) VALUE 28.                      
002780     05      FILLER              PIC 9(02) VALUE 31.                      
002790     05      FILLER              PIC 9(02) VALUE 30.                      
002800     05      FILLER              PIC 9(02) VALUE 31.                      
002810     05      FILLER              PIC 9(02) VALUE 30.                      
002820     05      FILLER              PIC 9(02) VALUE 31.                      
002830     05      FILLER              PIC 9(02) VALUE 31.                      
002840     05      FILLER              PIC 9(02) VALUE 30.                      
002850     05      FILLER              PIC 9(02) VALUE 31.                      
002860     05      FILLER              PIC 9(02) VALUE 30.                      
002870     05      FILLER              PIC 9(02) VALUE 31.                      
002880 01          W-DIM-TABLE REDEFINES W-DIM-LITERAL.                         
002890     05      W-DIM               PIC 9(02) OCCURS 12 TIMES.               
002900*                                                                         
002910 01          W-DATE-CONV.                                                 
002920     05      W-CONV-CCYYMMDD     PIC 9(08).                               
002930     05      W-CONV-CCYYMMDD-R REDEFINES                                  
002940                                 W-CONV-CCYYMMDD.                         
002950         10  W-CONV-CC           PIC 9(02).                               
002960         10  W-CONV-YY2          PIC 9(02).                               
002970         10  W-CONV-MM           PIC 9(02).                               
002980         10  W-CONV-DD           PIC 9(02).                               
002990     05      W-CONV-YYYY         PIC 9(04) COMP.                          
003000     05      W-CONV-YM1          PIC S9(09) COMP.                         
003010     05      W-CONV-MOD4         PIC S9(04) COMP.                         
003020     05      W-CONV-MOD100       PIC S9(04) COMP.                         
003030     05      W-CONV-MOD400       PIC S9(04) COMP.                         
003040     05      W-CONV-QUOT         PIC S9(09) COMP.                         
003050     05      W-CONV-CUM-DAYS     PIC S9(05) COMP VALUE ZERO.              
003060     05      W-CONV-ABS-DAYS     PIC S9(09) COMP VALUE ZERO.              
003070     05      FILLER              PIC X(01).                               
003080*                                                                         
003090 PROCEDURE DIVISION.                                                      
003100*                                                                         
003110 0000-MAIN-LOGIC.                                                         
003120     IF DVS-SHOW-VERSION                                                  
003130         DISPLAY K-MODUL " VERSION " K-VERSION                            
003140         STOP RUN.                                                        
003150     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
003160     PERFORM 2000-PROCESS-ONE-DRIVER THRU 2000-EXIT                       
003170         UNTIL WS-DRV-EOF.                                                
003180     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
003190     STOP RUN.                                                            
003200*                                                                         
003210*----------------------------------------------------------------*        
003220* 1000 - Dateien oeffnen, Stichtag und Fenstergrenze ermitteln  *         
003230*----------------------------------------------------------------*        
003240 1000-INITIALIZE.                                                         
003250     OPEN INPUT  DVS-DRIVER-FILE.                                         
003260     OPEN I-O    DVS-SCORE-FILE.                                          
003270     IF NOT DRV-FILE-OK OR NOT SCR-FILE-OK                                
003280         DISPLAY "DVSSCR0O - OPEN FEHLER, LAUF ABGEBROCHEN"               
003290         SET PRG-NOK TO TRUE                                              
003300         GO TO 8000-TERMINATE.                                            
003310*    A.00.07: DVSVCN0O (2300-STAMP-AND-WRITE) haengt die Verstoss-        
003320*    Saetze nur an (OPEN EXTEND) - keine Driver-ID-Ordnung. Vor dem       
003330*    Match/Merge in 2050/2100 wird die Rohdatei hier ueber SORTWK1        
003340*    nach DVS-VS-DRIVER-ID sortiert und als DVS-VIOLATIONS-FILE           
003350*    (VIOLSRTD) bereitgestellt.                                           
003360     SORT DVS-SORT-FILE                                                   
003370         ON ASCENDING KEY DVS-VS-DRIVER-ID                                
003380         USING DVS-VIOLATIONS-RAW-FILE                                    
003390         GIVING DVS-VIOLATIONS-FILE.                                      
003400     IF SORT-RETURN NOT = ZERO                                            
003410         DISPLAY "DVSSCR0O - SORTIERFEHLER VERSTOSS-DATEI"                
003420         SET PRG-NOK TO TRUE                                              
003430         GO TO 8000-TERMINATE.                                            
003440     OPEN INPUT  DVS-VIOLATIONS-FILE.                                     
003450     IF NOT VIOL-FILE-OK                                                  
003460         DISPLAY "DVSSCR0O - OPEN FEHLER, LAUF ABGEBROCHEN"               
003470         SET PRG-NOK TO TRUE                                              
003480         GO TO 8000-TERMINATE.                                            
003490*                                                                         
003500*    Jahr-2000-Fensterung wie in DVSVCN0O (A.00.04).                      
003510     ACCEPT W-DATE-RAW FROM DATE.                                         
003520     ACCEPT W-TIME-RAW FROM TIME.                                         
003530     MOVE W-DATE-RAW(1:2)     TO C4-YY.                                   
003540     IF C4-YY < K-CENTURY-PIVOT                                           
003550         MOVE 20 TO W-CENTURY                                             
003560     ELSE                                                                 
003570         MOVE 19 TO W-CENTURY .                                           
003580     STRING W-CENTURY   DELIMITED BY SIZE                                 
003590            W-DATE-RAW  DELIMITED BY SIZE                                 
003600       INTO W-CURR-DT.                                                    
003610     MOVE W-TIME-RAW(1:6) TO W-CURR-TM.                                   
003620*                                                                         
003630     MOVE W-CURR-DT        TO W-CONV-CCYYMMDD.                            
003640     PERFORM D100-COMPUTE-ABS-DAYS THRU D100-EXIT.                        
003650     MOVE W-CONV-ABS-DAYS  TO W-TODAY-ABS-DAYS.                           
003660     COMPUTE W-CUTOFF-ABS-DAYS =                                          
003670             W-TODAY-ABS-DAYS - K-WINDOW-DAYS.                            
003680*                                                                         
003690     PERFORM 1200-READ-DRIVER THRU 1200-EXIT.                             
003700     PERFORM 1300-READ-VIOLATION THRU 1300-EXIT.                          
003710 1000-EXIT.                                                               
003720     EXIT.                                                                
003730*                                                                         
003740*----------------------------------------------------------------*        
003750* 1200 - naechsten Fahrer-Stammsatz lesen                       *         
003760*----------------------------------------------------------------*        
003770 1200-READ-DRIVER.                                                        
003780     READ DVS-DRIVER-FILE NEXT RECORD                                     
003790         AT END                                                           
003800             SET WS-DRV-EOF TO TRUE.                                      
003810     IF DRV-FILE-NOK                                                      
003820         DISPLAY "DVSSCR0O - LESEFEHLER DRIVER-FILE STATUS="              
003830                 WS-DRV-FILE-STATUS                                       
003840         SET WS-DRV-EOF TO TRUE.                                          
003850     ADD 1 TO C4-DRV-READ.                                                
003860 1200-EXIT.                                                               
003870     EXIT.                                                                
003880*                                                                         
003890*----------------------------------------------------------------*        
003900* 1300 - naechsten Verstoss-Satz lesen                          *         
003910*----------------------------------------------------------------*        
003920 1300-READ-VIOLATION.                                                     
003930     READ DVS-VIOLATIONS-FILE                                             
003940         AT END                                                           
003950             SET WS-VIOL-EOF TO TRUE.                                     
003960     IF VIOL-FILE-NOK                                                     
003970         DISPLAY "DVSSCR0O - LESEFEHLER VIOL-FILE STATUS="                
003980                 WS-VIOL-FILE-STATUS                                      
003990         SET WS-VIOL-EOF TO TRUE.                                         
004000 1300-EXIT.                                                               
004010     EXIT.                                                                
004020*                                                                         
004030*----------------------------------------------------------------*        
004040* 2000 - Score fuer einen Fahrer neu berechnen                  *         
004050*----------------------------------------------------------------*        
004060 2000-PROCESS-ONE-DRIVER.                                                 
004070     MOVE K-STARTING-SCORE  TO C4-SCORE.                                  
004080     MOVE ZERO              TO C4-VIOL-COUNT.                             
004090     MOVE "N"                TO WS-LAST-VIOL-FLAG.                        
004100     MOVE ZERO               TO W-LAST-VIOL-DT-N.                         
004110*                                                                         
004120*    Verwaiste Saetze (Driver-ID kleiner als aktueller Fahrer)            
004130*    ueberspringen - A.00.03.                                             
004140     PERFORM 2050-SKIP-ORPHAN-VIOL THRU 2050-EXIT                         
004150         UNTIL WS-VIOL-EOF                                                
004160            OR DVS-V-DRIVER-ID NOT < DVS-D-ID.                            
004170*                                                                         
004180     PERFORM 2100-ACCUMULATE-VIOLATIONS THRU 2100-EXIT                    
004190         UNTIL WS-VIOL-EOF                                                
004200            OR DVS-V-DRIVER-ID NOT = DVS-D-ID.                            
004210*                                                                         
004220     PERFORM 2200-FLOOR-AND-CLASSIFY THRU 2200-EXIT.                      
004230     PERFORM 2300-WRITE-SCORE THRU 2300-EXIT.                             
004240     PERFORM 1200-READ-DRIVER THRU 1200-EXIT.                             
004250 2000-EXIT.                                                               
004260     EXIT.                                                                
004270*                                                                         
004280 2050-SKIP-ORPHAN-VIOL.                                                   
004290     DISPLAY "DVSSCR0O - VERWAISTER SATZ, DRIVER-ID="                     
004300             DVS-V-DRIVER-ID.                                             
004310     ADD 1 TO C4-ORPHAN-VIOL.                                             
004320     PERFORM 1300-READ-VIOLATION THRU 1300-EXIT.                          
004330 2050-EXIT.                                                               
004340     EXIT.                                                                
004350*                                                                         
004360*----------------------------------------------------------------*        
004370* 2100 - Verstoss in Score einrechnen, wenn im 30-Tage-Fenster  *         
004380*    (Regel 6 - Fensteruntergrenze wird ausgeschlossen).        *         
004390*----------------------------------------------------------------*        
004400 2100-ACCUMULATE-VIOLATIONS.                                              
004410     MOVE DVS-V-CREATED-DT TO W-CONV-CCYYMMDD.                            
004420     PERFORM D100-COMPUTE-ABS-DAYS THRU D100-EXIT.                        
004430     MOVE W-CONV-ABS-DAYS  TO W-VIOL-ABS-DAYS.                            
004440*                                                                         
004450     IF W-VIOL-ABS-DAYS > W-CUTOFF-ABS-DAYS                               
004460         OR (W-VIOL-ABS-DAYS = W-CUTOFF-ABS-DAYS AND                      
004470             DVS-V-CREATED-TM > W-CURR-TM)                                
004480         SUBTRACT DVS-V-POINTS FROM C4-SCORE                              
004490         ADD 1 TO C4-VIOL-COUNT                                           
004500         IF DVS-V-CREATED-AT-N > W-LAST-VIOL-DT-N                         
004510             MOVE DVS-V-CREATED-AT-N TO W-LAST-VIOL-DT-N                  
004520             MOVE "Y" TO WS-LAST-VIOL-FLAG                                
004530         END-IF                                                           
004540     END-IF.                                                              
004550*                                                                         
004560     PERFORM 1300-READ-VIOLATION THRU 1300-EXIT.                          
004570 2100-EXIT.                                                               
004580     EXIT.                                                                
004590*                                                                         
004600*----------------------------------------------------------------*        
004610* 2200 - bei Null begrenzen und Kategorie einstufen (Regel 2/5) *         
004620*----------------------------------------------------------------*        
004630 2200-FLOOR-AND-CLASSIFY.                                                 
004640     IF C4-SCORE < 0                                                      
004650         MOVE ZERO TO C4-SCORE                                            
004660     END-IF.                                                              
004670     MOVE C4-SCORE TO DVS-S-CURRENT.                                      
004680     EVALUATE TRUE                                                        
004690         WHEN DVS-S-CURRENT > K-THRESH-EXCELLENT                          
004700             SET DVS-S-CAT-EXCELLENT TO TRUE                              
004710         WHEN DVS-S-CURRENT > K-THRESH-GOOD                               
004720             SET DVS-S-CAT-GOOD TO TRUE                                   
004730         WHEN DVS-S-CURRENT > K-THRESH-AVERAGE                            
004740             SET DVS-S-CAT-AVERAGE TO TRUE                                
004750         WHEN DVS-S-CURRENT > K-THRESH-POOR                               
004760             SET DVS-S-CAT-POOR TO TRUE                                   
004770         WHEN OTHER                                                       
004780             SET DVS-S-CAT-CRITICAL TO TRUE                               
004790     END-EVALUATE.                                                        
004800     MOVE C4-VIOL-COUNT TO DVS-S-TOTAL-VIOL.                              
004810     IF WS-LAST-VIOL-FOUND                                                
004820         SET DVS-S-LAST-VIOL-YES TO TRUE                                  
004830         MOVE W-LAST-VIOL-DT-N TO DVS-S-LAST-VIOL-DT-N                    
004840     ELSE                                                                 
004850         SET DVS-S-LAST-VIOL-NO TO TRUE                                   
004860         MOVE ZERO TO DVS-S-LAST-VIOL-DT-N                                
004870     END-IF.                                                              
004880 2200-EXIT.                                                               
004890     EXIT.                                                                
004900*                                                                         
004910*----------------------------------------------------------------*        
004920* 2300 - Score-Satz schreiben (Upsert ueber Driver-ID)          *         
004930*----------------------------------------------------------------*        
004940 2300-WRITE-SCORE.                                                        
004950     ADD 1 TO W-ID-SEQ.                                                   
004960     MOVE K-MODUL           TO W-ID-MODUL.                                
004970     MOVE W-CURRENT-DT-TM-N TO W-ID-DATE-TIME.                            
004980     MOVE W-ID-SEQ          TO W-ID-SEQ-OUT.                              
004990     STRING W-ID-MODUL     DELIMITED BY SIZE                              
005000            W-ID-DATE-TIME DELIMITED BY SIZE                              
005010            W-ID-SEQ-OUT   DELIMITED BY SIZE                              
005020       INTO DVS-S-ID.                                                     
005030*                                                                         
005040     MOVE DVS-D-ID  TO DVS-S-DRIVER-ID.                                   
005050     MOVE W-CURR-DT TO DVS-S-UPD-DT.                                      
005060     MOVE W-CURR-TM TO DVS-S-UPD-TM.                                      
005070*                                                                         
005080     WRITE DVS-SCORE-REC                                                  
005090         INVALID KEY                                                      
005100             PERFORM 2310-REWRITE-SCORE THRU 2310-EXIT.                   
005110     IF SCR-FILE-OK OR SCR-FILE-DUPKEY                                    
005120         ADD 1 TO C4-SCR-WRITTEN.                                         
005130 2300-EXIT.                                                               
005140     EXIT.                                                                
005150*                                                                         
005160 2310-REWRITE-SCORE.                                                      
005170     REWRITE DVS-SCORE-REC                                                
005180         INVALID KEY                                                      
005190             DISPLAY "DVSSCR0O - REWRITE FEHLER DRIVER-ID="               
005200                     DVS-S-DRIVER-ID.                                     
005210 2310-EXIT.                                                               
005220     EXIT.                                                                
005230*                                                                         
005240*----------------------------------------------------------------*        
005250* D100 - CCYYMMDD in Tagesnummer seit fiktivem Nulltag wandeln. *         
005260*    Eigenroutine statt Bibliotheksaufruf (siehe A.00.01).      *         
005270*    Eingabe:  W-CONV-CCYYMMDD                                   *        
005280*    Ausgabe:  W-CONV-ABS-DAYS                                   *        
005290*----------------------------------------------------------------*        
005300 D100-COMPUTE-ABS-DAYS.                                                   
005310     COMPUTE W-CONV-YYYY =                                                
005320             W-CONV-CC * 100 + W-CONV-YY2.                                
005330     DIVIDE W-CONV-YYYY BY 4                                              
005340         GIVING W-CONV-QUOT                                               
005350         REMAINDER W-CONV-MOD4.                                           
005360     DIVIDE W-CONV-YYYY BY 100                                            
005370         GIVING W-CONV-QUOT                                               
005380         REMAINDER W-CONV-MOD100.                                         
005390     DIVIDE W-CONV-YYYY BY 400                                            
005400         GIVING W-CONV-QUOT                                               
005410         REMAINDER W-CONV-MOD400.                                         
005420     IF W-CONV-MOD4 = 0                                                   
005430             AND (W-CONV-MOD100 NOT = 0 OR W-CONV-MOD400 = 0)             
005440         MOVE "Y" TO WS-CONV-LEAP-FLAG                                    
005450     ELSE                                                                 
005460         MOVE "N" TO WS-CONV-LEAP-FLAG.                                   
005470     IF WS-CONV-IS-LEAP                                                   
005480         MOVE 29 TO W-DIM(2)                                              
005490     ELSE                                                                 
005500         MOVE 28 TO W-DIM(2).                                             
005510*                                                                         
005520     MOVE ZERO TO W-CONV-CUM-DAYS.                                        
005530     PERFORM D110-ADD-MONTH-DAYS THRU D110-EXIT                           
005540         VARYING C4-I1 FROM 1 BY 1                                        
005550         UNTIL C4-I1 >= W-CONV-MM.                                        
005560*                                                                         
005570     COMPUTE W-CONV-YM1 = W-CONV-YYYY - 1.                                
005580     COMPUTE W-CONV-ABS-DAYS =                                            
005590             (W-CONV-YM1 * 365)                                           
005600             + (W-CONV-YM1 / 4)                                           
005610             - (W-CONV-YM1 / 100)                                         
005620             + (W-CONV-YM1 / 400)                                         
005630             + W-CONV-CUM-DAYS + W-CONV-DD.                               
005640 D100-EXIT.                                                               
005650     EXIT.                                                                
005660*                                                                         
005670 D110-ADD-MONTH-DAYS.                                                     
005680     ADD W-DIM(C4-I1) TO W-CONV-CUM-DAYS.                                 
005690 D110-EXIT.                                                               
005700     EXIT.                                                                
005710*                                                                         
005720*----------------------------------------------------------------*        
005730* 8000 - Dateien schliessen, Endstatistik ausgeben              *         
005740*----------------------------------------------------------------*        
005750 8000-TERMINATE.                                                          
005760     IF DRV-FILE-OK OR DRV-FILE-EOF                                       
005770         CLOSE DVS-DRIVER-FILE.                                           
005780     IF VIOL-FILE-OK OR VIOL-FILE-EOF                                     
005790         CLOSE DVS-VIOLATIONS-FILE.                                       
005800     IF SCR-FILE-OK                                                       
005810         CLOSE DVS-SCORE-FILE.                                            
005820     MOVE C4-DRV-READ    TO D-DRV-READ.                                   
005830     MOVE C4-SCR-WRITTEN TO D-SCR-WRITTEN.                                
005840     MOVE C4-ORPHAN-VIOL TO D-ORPHAN-VIOL.                                
005850     DISPLAY "DVSSCR0O - FAHRER GELESEN     : " D-DRV-READ.               
005860     DISPLAY "DVSSCR0O - SCORES GESCHRIEBEN : " D-SCR-WRITTEN.            
005870     DISPLAY "DVSSCR0O - VERWAISTE SAETZE   : " D-ORPHAN-VIOL.            
005880 8000-EXIT.                                                               
005890     EXIT.                                                                
005900                                                                          
