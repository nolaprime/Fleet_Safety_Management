000100 IDENTIFICATION DIVISION.                                                 
000110*                                                                         
000120 PROGRAM-ID.    DVSRPT0O.                                                 
000130 AUTHOR.        K LEHNER.                                                 
000140 INSTALLATION.  FLEET SAFETY SYSTEMS - BATCH GROUP.                       
000150 DATE-WRITTEN.  10/02/86.                                                 
000160 DATE-COMPILED.                                                           
000170 SECURITY.      INTERNAL USE ONLY.                                        
000180*                                                                         
000190*****************************************************************         
000200* Letzte Aenderung :: 2000-03-14                                  DVS-1162
000210* Letzte Version   :: A.00.08                                     DVS-1162
000220* Kurzbeschreibung :: Sammelreport (Detail/History/Leaderboard/   DVS-1103
000230* Kurzbeschreibung :: Bottom) aus Steuerkarten, ehem. Driver-     DVS-1103
000240* Kurzbeschreibung :: ScoreResponseService.                       DVS-1103
000250* Auftrag          :: DVS-3                                               
000260*                                                                         
000270* Aenderungen (Version und Datum in Variable K-PROG-START pfl.) *         
000280*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *         
000290*----------------------------------------------------------------*        
000300* Vers.  | Datum      | von | Kommentar                          *        
000310*--------|------------|-----|-----------------------------------*         
000320* A.00.00| 1986-10-02 | rss | Neuerstellung. Steuerkarten-      *         
000330*        |            |     | gesteuerter Sammelreport nach     *         
000340*        |            |     | Vorbild PRGCOMP/SRCCOMP.          *         
000350*--------|------------|-----|-----------------------------------*         
000360* A.00.01| 1988-05-30 | rss | Leaderboard/Bottom ueber SORT-Verb *        
000370*        |            |     | statt Inline-Tabelle - Fahrerzahl *         
000380*        |            |     | war zu gross fuer WORKING-STORAGE. *        
000390*--------|------------|-----|-----------------------------------*         
000400* A.00.02| 1991-11-14 | jkw | Detailbericht: Aufschluesselung   *         
000410*        |            |     | nach Verstossart ergaenzt.        *         
000420*--------|------------|-----|-----------------------------------*         
000430* A.00.03| 1994-02-11 | dbf | Bottom-Report: feste Massnahme-   *         
000440*        |            |     | Meldung je Fahrer ergaenzt.       *         
000450*--------|------------|-----|-----------------------------------*         
000460* A.00.04| 1996-09-30 | jkw | History-Report: Zaehl-Durchlauf   *         
000470*        |            |     | vor Detail-Durchlauf eingefuehrt, *         
000480*        |            |     | damit Gesamtzahl vor den Zeilen   *         
000490*        |            |     | steht.                            *         
000500*--------|------------|-----|-----------------------------------*         
000510* A.00.05| 1999-04-19 | kl  | Jahr-2000: Datumsermittlung auf     DVS-1103
000520*        |            |     | Jahrhundert-Fensterung umgestellt.  DVS-1103
000530*--------|------------|-----|-----------------------------------*         
000540* A.00.06| 1999-06-08 | dwr | C4-CENTURY war entgegen der Cn-     DVS-1142
000550*        |            |     | Konvention COMP typisiert und riss  DVS-1142
000560*        |            |     | beim STRING-Aufbau des Datums; auf  DVS-1142
000570*        |            |     | eigenstaendiges 77-Feld W-CENTURY   DVS-1142
000580*        |            |     | (DISPLAY) umgestellt. PRG-STATUS    DVS-1142
000590*        |            |     | ebenfalls auf 77-Ebene gehoben.     DVS-1142
000600*--------|------------|-----|-----------------------------------*         
000610* A.00.07| 2000-01-10 | mfc | SWITCH-1 (DVS-VERSION-SWITCH) war   DVS-1152
000620*        |            |     | deklariert, aber nie abgefragt -    DVS-1152
000630*        |            |     | Versionsanzeige in 0000-MAIN-LOGIC  DVS-1152
000640*        |            |     | ergaenzt (DVS-SHOW-VERSION zeigt    DVS-1152
000650*        |            |     | K-MODUL/K-VERSION, dann STOP RUN).  DVS-1152
000660*----------------------------------------------------------------*        
000670* A.00.08| 2000-03-14 | tjh | C01 IS TOP-OF-FORM war deklariert,  DVS-1162
000680*        |            |     | aber nie in einem WRITE ... AFTER   DVS-1162
000690*        |            |     | ADVANCING referenziert - toter      DVS-1162
000700*        |            |     | Mnemonic-Name aus SPECIAL-NAMES     DVS-1162
000710*        |            |     | entfernt.                           DVS-1162
000720*----------------------------------------------------------------*        
000730*                                                                         
000740* Programmbeschreibung                                                    
000750* --------------------                                                    
000760* Liest Steuerkarten aus DVS-PARM-FILE (eine Karte je gewuenschtem        
000770* Report) und erzeugt daraus vier moegliche Berichtsarten in einem        
000780* gemeinsamen Report-File:                                                
000790*   DETAIL   - Score, Kategorie und Verstoss-Aufschluesselung             
000800*              eines Fahrers (Regel 3 - alle vier Zaehler werden          
000810*              bewusst nur aus SPEEDING gebildet).                        
000820*   HISTORY  - Verstoss-Liste eines Fahrers ueber N Tage.                 
000830*   LEADER   - Rangliste der besten L Fahrer (Score absteigend).          
000840*   BOTTOM   - Rangliste der schlechtesten L Fahrer (Score auf-           
000850*              steigend) mit fester Massnahme-Meldung (Regel 4).          
000860* Es wird ausschliesslich gelesen; DVS-VIOLATIONS-FILE und DVS-           
000870* SCORE-FILE werden von diesem Programm nie fortgeschrieben.              
000880*                                                                         
000890******************************************************************        
000900*                                                                         
000910 ENVIRONMENT DIVISION.                                                    
000920 CONFIGURATION SECTION.                                                   
000930 SPECIAL-NAMES.                                                           
000940 SWITCH-1 IS DVS-VERSION-SWITCH                                           
000950         ON STATUS IS DVS-SHOW-VERSION                                    
000960     CLASS ALPHNUM IS "0123456789"                                        
000970                      "abcdefghijklmnopqrstuvwxyz"                        
000980                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
000990                      " .,;-_!$%&/=*+".                                   
001000*                                                                         
001010 INPUT-OUTPUT SECTION.                                                    
001020 FILE-CONTROL.                                                            
001030     SELECT DVS-PARM-FILE ASSIGN TO PARMCARD                              
001040         ORGANIZATION IS SEQUENTIAL                                       
001050         ACCESS MODE IS SEQUENTIAL                                        
001060         FILE STATUS IS WS-PARM-FILE-STATUS.                              
001070*                                                                         
001080     SELECT DVS-VIOLATIONS-FILE ASSIGN TO VIOLFILE                        
001090         ORGANIZATION IS SEQUENTIAL                                       
001100         ACCESS MODE IS SEQUENTIAL                                        
001110         FILE STATUS IS WS-VIOL-FILE-STATUS.                              
001120*                                                                         
001130     SELECT DVS-SCORE-FILE ASSIGN TO SCOREFIL                             
001140         ORGANIZATION IS INDEXED                                          
001150         ACCESS MODE IS DYNAMIC                                           
001160         RECORD KEY IS DVS-S-DRIVER-ID                                    
001170         FILE STATUS IS WS-SCORE-FILE-STATUS.                             
001180*                                                                         
001190     SELECT DVS-REPORT-FILE ASSIGN TO RPTFILE                             
001200         ORGANIZATION IS SEQUENTIAL                                       
001210         ACCESS MODE IS SEQUENTIAL                                        
001220         FILE STATUS IS WS-RPT-FILE-STATUS.                               
001230*                                                                         
001240     SELECT DVS-SORT-FILE ASSIGN TO SORTWK1.                              
001250*                                                                         
001260 DATA DIVISION.                                                           
001270 FILE SECTION.                                                            
001280 FD  DVS-PARM-FILE                                                        
001290     RECORD CONTAINS 80 CHARACTERS                                        
001300     LABEL RECORDS ARE STANDARD                                           
001310     RECORDING MODE IS F.                                                 
001320 01          DVS-PARM-REC.                                                
001330     05      PARM-REPORT-TYPE        PIC X(08).                           
001340         88  PARM-IS-DETAIL              VALUE "DETAIL  ".                
001350         88  PARM-IS-HISTORY             VALUE "HISTORY ".                
001360         88  PARM-IS-LEADER              VALUE "LEADER  ".                
001370         88  PARM-IS-BOTTOM              VALUE "BOTTOM  ".                
001380     05      FILLER                  PIC X(01).                           
001390     05      PARM-DRIVER-ID          PIC X(12).                           
001400     05      FILLER                  PIC X(01).                           
001410     05      PARM-N-DAYS             PIC 9(03).                           
001420     05      FILLER                  PIC X(01).                           
001430     05      PARM-LIMIT              PIC 9(03).                           
001440     05      FILLER                  PIC X(51).                           
001450*                                                                         
001460 FD  DVS-VIOLATIONS-FILE                                                  
001470     RECORD CONTAINS 240 CHARACTERS                                       
001480     LABEL RECORDS ARE STANDARD                                           
001490     RECORDING MODE IS F.                                                 
001500     COPY DVSVIOL0.                                                       
001510*                                                                         
001520 FD  DVS-SCORE-FILE                                                       
001530     LABEL RECORDS ARE STANDARD.                                          
001540     COPY DVSSCOR0.                                                       
001550*                                                                         
001560 FD  DVS-REPORT-FILE                                                      
001570     RECORD CONTAINS 132 CHARACTERS                                       
001580     LABEL RECORDS ARE STANDARD                                           
001590     RECORDING MODE IS F.                                                 
001600 01          DVS-RPT-LINE            PIC X(132).                          
001610*                                                                         
001620 SD  DVS-SORT-FILE.                                                       
001630 01          DVS-SORT-REC.                                                
001640     05      SRT-SCORE               PIC 9(03).                           
001650     05      SRT-DRIVER-ID           PIC X(12).                           
001660     05      SRT-CATEGORY            PIC X(09).                           
001670*                                                                         
001680 WORKING-STORAGE SECTION.                                                 
001690*----------------------------------------------------------------         
001700* Standalone-Felder (77-Ebene)                                            
001710*----------------------------------------------------------------         
001720 77          W-CENTURY           PIC 9(02)      VALUE ZERO.               
001730 77          PRG-STATUS          PIC 9 VALUE ZERO.                        
001740     88      PRG-OK                  VALUE ZERO.                          
001750     88      PRG-NOK                 VALUE 1 THRU 9.                      
001760*----------------------------------------------------------------*        
001770* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *         
001780*----------------------------------------------------------------*        
001790 01          COMP-FELDER.                                                 
001800     05      C4-CARDS-READ       PIC S9(04) COMP VALUE ZERO.              
001810     05      C4-DETAIL-CT        PIC S9(04) COMP VALUE ZERO.              
001820     05      C4-HISTORY-CT       PIC S9(04) COMP VALUE ZERO.              
001830     05      C4-LEADER-CT        PIC S9(04) COMP VALUE ZERO.              
001840     05      C4-BOTTOM-CT        PIC S9(04) COMP VALUE ZERO.              
001850     05      C4-RANK             PIC S9(04) COMP VALUE ZERO.              
001860     05      C4-LIMIT            PIC S9(04) COMP VALUE ZERO.              
001870     05      C4-YY               PIC S9(04) COMP VALUE ZERO.              
001880     05      C4-I1               PIC S9(04) COMP VALUE ZERO.              
001890*                                                                         
001900     05      C4-X.                                                        
001910      10                         PIC X VALUE LOW-VALUE.                   
001920      10     C4-X2               PIC X.                                   
001930     05      C4-NUM REDEFINES C4-X                                        
001940                                 PIC S9(04) COMP.                         
001950     05      FILLER              PIC X(01).                               
001960*----------------------------------------------------------------*        
001970* Display-Felder: Praefix D                                     *         
001980*----------------------------------------------------------------*        
001990 01          DISPLAY-FELDER.                                              
002000     05      D-CARDS-READ        PIC ZZZ9.                                
002010     05      D-DETAIL-CT         PIC ZZZ9.                                
002020     05      D-HISTORY-CT        PIC ZZZ9.                                
002030     05      D-LEADER-CT         PIC ZZZ9.                                
002040     05      D-BOTTOM-CT         PIC ZZZ9.                                
002050     05      FILLER              PIC X(01).                               
002060*----------------------------------------------------------------*        
002070* Felder mit konstantem Inhalt: Praefix K                       *         
002080*----------------------------------------------------------------*        
002090 01          KONSTANTE-FELDER.                                            
002100     05      K-MODUL             PIC X(08) VALUE "DVSRPT0O".              
002110     05      K-VERSION           PIC X(08) VALUE "A.00.07".               
002120     05      K-WINDOW-DAYS       PIC S9(05) VALUE 30.                     
002130     05      K-CENTURY-PIVOT     PIC 9(02) VALUE 50.                      
002140     05      K-ACTION-TEXT       PIC X(45) VALUE                          
002150             "Immediate suspension and retraining required".              
002160     05      FILLER              PIC X(01).                               
002170*----------------------------------------------------------------*        
002180* Conditional-Felder                                            *         
002190*----------------------------------------------------------------*        
002200 01          SCHALTER.                                                    
002210     05      WS-PARM-FILE-STATUS PIC X(02).                               
002220         88  PARM-FILE-OK            VALUE "00".                          
002230         88  PARM-FILE-EOF           VALUE "10".                          
002240         88  PARM-FILE-NOK           VALUE "01" THRU "09"                 
002250                                            "11" THRU "99".               
002260     05      WS-VIOL-FILE-STATUS PIC X(02).                               
002270         88  VIOL-FILE-OK            VALUE "00".                          
002280         88  VIOL-FILE-NOK           VALUE "01" THRU "99".                
002290     05      WS-SCORE-FILE-STATUS PIC X(02).                              
002300         88  SCORE-FILE-OK           VALUE "00".                          
002310         88  SCORE-FILE-NOTFND       VALUE "23".                          
002320         88  SCORE-FILE-NOK          VALUE "01" THRU "22"                 
002330                                            "24" THRU "99".               
002340     05      WS-RPT-FILE-STATUS  PIC X(02).                               
002350         88  RPT-FILE-OK             VALUE "00".                          
002360         88  RPT-FILE-NOK            VALUE "01" THRU "99".                
002370     05      WS-PARM-EOF-FLAG    PIC X(01) VALUE "N".                     
002380         88  WS-PARM-EOF             VALUE "Y".                           
002390     05      WS-VIOL-SCAN-EOF-FLAG PIC X(01) VALUE "N".                   
002400         88  VIOL-SCAN-EOF           VALUE "Y".                           
002410     05      WS-SCORE-SCAN-EOF-FLAG PIC X(01) VALUE "N".                  
002420         88  WS-SCORE-SCAN-EOF       VALUE "Y".                           
002430     05      WS-SORT-RET-EOF-FLAG PIC X(01) VALUE "N".                    
002440         88  WS-SORT-RET-EOF         VALUE "Y".                           
002450     05      WS-SEARCH-PRINT-FLAG PIC X(01) VALUE "N".                    
002460         88  WS-SEARCH-PRINT-YES     VALUE "Y".                           
002470     05      WS-DETAIL-HDG-FLAG  PIC X(01) VALUE "N".                     
002480         88  WS-DETAIL-HDG-DONE      VALUE "Y".                           
002490     05      WS-HISTORY-HDG-FLAG PIC X(01) VALUE "N".                     
002500         88  WS-HISTORY-HDG-DONE     VALUE "Y".                           
002510     05      WS-LEADER-HDG-FLAG  PIC X(01) VALUE "N".                     
002520         88  WS-LEADER-HDG-DONE      VALUE "Y".                           
002530     05      WS-BOTTOM-HDG-FLAG  PIC X(01) VALUE "N".                     
002540         88  WS-BOTTOM-HDG-DONE      VALUE "Y".                           
002550     05      WS-CONV-LEAP-FLAG   PIC X(01) VALUE "N".                     
002560         88  WS-CONV-IS-LEAP         VALUE "Y".                           
002570     05      FILLER              PIC X(01).                               
002580*----------------------------------------------------------------*        
002590* weitere Arbeitsfelder: Praefix W                              *         
002600*----------------------------------------------------------------*        
002610 01          WORK-FELDER.                                                 
002620     05      W-DATE-RAW          PIC 9(06).                               
002630     05      W-TIME-RAW          PIC 9(08).                               
002640     05      W-TODAY-ABS-DAYS    PIC S9(09) COMP VALUE ZERO.              
002650     05      W-CUTOFF-ABS-DAYS   PIC S9(09) COMP VALUE ZERO.              
002660     05      W-HIST-CUTOFF-DAYS  PIC S9(09) COMP VALUE ZERO.              
002670     05      FILLER              PIC X(01).                               
002680*                                                                         
002690 01          W-CURRENT-DATE-TIME.                                         
002700     05      W-CURR-DT           PIC 9(08).                               
002710     05      W-CURR-TM           PIC 9(06).                               
002720*                                                                         
002730*    Gemeinsame Parameter fuer 9100-SCAN-VIOL-WINDOW - Praefix            
002740*    W-SEARCH- (Ersatz fuer Unterprogramm-Aufruf, siehe A.00.01           
002750*    im Schwesterprogramm DVSSCR0O).                                      
002760 01          W-SEARCH-PARMS.                                              
002770     05      W-SEARCH-DRIVER-ID  PIC X(12).                               
002780     05      W-SEARCH-CUTOFF-DYS PIC S9(09) COMP.                         
002790     05      W-SEARCH-CUTOFF-TM  PIC 9(06).                               
002800     05      W-SEARCH-TOTAL-CT   PIC S9(05) COMP VALUE ZERO.              
002810     05      W-SEARCH-SPEED-CT   PIC S9(05) COMP VALUE ZERO.              
002820     05      FILLER              PIC X(01).                               
002830*----------------------------------------------------------------*        
002840* Tagesdifferenz-Routine D100: Kalenderfelder, Praefix W-CONV-  *         
002850*----------------------------------------------------------------*        
002860 01          W-DIM-LITERAL.                                               
002870     05      FILLER              PIC 9(02) VALUE 31.                      
002880     05      FILLER              PIC 9(02) VALUE 28.                      
002890     05      FILLER              PIC 9(02) VALUE 31.                      
002900     05      FILLER              PIC 9(02) VALUE 30.                      
002910     05      FILLER              PIC 9(02) VALUE 31.                      
002920     05      FILLER              PIC 9(02) VALUE 30.                      
002930     05      FILLER              PIC 9(02) VALUE 31.                      
002940     05      FILLER              PIC 9(02) VALUE 31.                      
002950     05      FILLER              PIC 9(02) VALUE 30.                      
002960     05      FILLER              PIC 9(02) VALUE 31.                      
002970     05      FILLER              PIC 9(02) VALUE 30.                      
002980     05      FILLER              PIC 9(02) VALUE 31.                      
002990 01          W-DIM-TABLE REDEFINES W-DIM-LITERAL.                         
003000     05      W-DIM               PIC 9(02) OCCURS 12 TIMES.               
003010*                                                                         
003020 01          W-DATE-CONV.                                                 
003030     05      W-CONV-CCYYMMDD     PIC 9(08).                               
003040     05      W-CONV-CCYYMMDD-R REDEFINES                                  
003050                                 W-CONV-CCYYMMDD.                         
003060         10  W-CONV-CC           PIC 9(02).                               
003070         10  W-CONV-YY2          PIC 9(02).                               
003080         10  W-CONV-MM           PIC 9(02).                               
003090         10  W-CONV-DD           PIC 9(02).                               
003100     05      W-CONV-YYYY         PIC 9(04) COMP.                          
003110     05      W-CONV-YM1          PIC S9(09) COMP.                         
003120     05      W-CONV-MOD4         PIC S9(04) COMP.                         
003130     05      W-CONV-MOD100       PIC S9(04) COMP.                         
003140     05      W-CONV-MOD400       PIC S9(04) COMP.                         
003150     05      W-CONV-QUOT         PIC S9(09) COMP.                         
003160     05      W-CONV-CUM-DAYS     PIC S9(05) COMP VALUE ZERO.              
003170     05      W-CONV-ABS-DAYS     PIC S9(09) COMP VALUE ZERO.              
003180     05      FILLER              PIC X(01).                               
003190*----------------------------------------------------------------*        
003200* Druckzeilen: Praefix RL- (Report-Line), je 132 Byte           *         
003210*----------------------------------------------------------------*        
003220 01          RL-HDG-LINE.                                                 
003230     05      FILLER              PIC X(05) VALUE SPACES.                  
003240     05      RL-HDG-TITLE        PIC X(60).                               
003250     05      FILLER              PIC X(67) VALUE SPACES.                  
003260*                                                                         
003270 01          RL-COL-HDG-DETAIL.                                           
003280     05      FILLER              PIC X(01) VALUE SPACES.                  
003290     05      FILLER              PIC X(13) VALUE "DRIVER-ID".             
003300     05      FILLER              PIC X(07) VALUE "SCORE".                 
003310     05      FILLER              PIC X(11) VALUE "CATEGORY".              
003320     05      FILLER              PIC X(09) VALUE "TOT-VIOL".              
003330     05      FILLER              PIC X(17) VALUE "LAST-VIOL-DATE".        
003340     05      FILLER              PIC X(09) VALUE "SPEED-CT".              
003350     05      FILLER              PIC X(09) VALUE "TIRE-CT".               
003360     05      FILLER              PIC X(09) VALUE "FUEL-CT".               
003370     05      FILLER              PIC X(09) VALUE "TEMP-CT".               
003380     05      FILLER              PIC X(38) VALUE SPACES.                  
003390*                                                                         
003400 01          RL-DET-DETAIL.                                               
003410     05      FILLER              PIC X(01) VALUE SPACES.                  
003420     05      RL-D-DRIVER-ID      PIC X(12).                               
003430     05      FILLER              PIC X(01) VALUE SPACES.                  
003440     05      RL-D-SCORE          PIC ZZ9.                                 
003450     05      FILLER              PIC X(04) VALUE SPACES.                  
003460     05      RL-D-CATEGORY       PIC X(09).                               
003470     05      FILLER              PIC X(02) VALUE SPACES.                  
003480     05      RL-D-TOTAL-VIOL     PIC ZZZZ9.                               
003490     05      FILLER              PIC X(04) VALUE SPACES.                  
003500     05      RL-D-LAST-VIOL-DT   PIC X(14).                               
003510     05      FILLER              PIC X(03) VALUE SPACES.                  
003520     05      RL-D-SPEED-CT       PIC ZZZZ9.                               
003530     05      FILLER              PIC X(04) VALUE SPACES.                  
003540     05      RL-D-TIRE-CT        PIC ZZZZ9.                               
003550     05      FILLER              PIC X(04) VALUE SPACES.                  
003560     05      RL-D-FUEL-CT        PIC ZZZZ9.                               
003570     05      FILLER              PIC X(04) VALUE SPACES.                  
003580     05      RL-D-TEMP-CT        PIC ZZZZ9.                               
003590     05      FILLER              PIC X(47) VALUE SPACES.                  
003600*                                                                         
003610 01          RL-COL-HDG-HISTORY.                                          
003620     05      FILLER              PIC X(01) VALUE SPACES.                  
003630     05      FILLER              PIC X(13) VALUE "DRIVER-ID".             
003640     05      FILLER              PIC X(08) VALUE "PERIOD".                
003650     05      FILLER              PIC X(09) VALUE "TOT-VIOL".              
003660     05      FILLER              PIC X(21) VALUE "EVENT-TYPE".            
003670     05      FILLER              PIC X(09) VALUE "SEVERITY".              
003680     05      FILLER              PIC X(07) VALUE "POINTS".                
003690     05      FILLER              PIC X(64) VALUE "CREATED-AT".            
003700*                                                                         
003710 01          RL-SUM-HISTORY.                                              
003720     05      FILLER              PIC X(01) VALUE SPACES.                  
003730     05      RL-H-DRIVER-ID      PIC X(12).                               
003740     05      FILLER              PIC X(02) VALUE SPACES.                  
003750     05      RL-H-PERIOD-DAYS    PIC ZZ9.                                 
003760     05      FILLER              PIC X(05) VALUE SPACES.                  
003770     05      RL-H-TOTAL-CT       PIC ZZZZ9.                               
003780     05      FILLER              PIC X(107) VALUE SPACES.                 
003790*                                                                         
003800 01          RL-DET-HISTORY.                                              
003810     05      FILLER              PIC X(01) VALUE SPACES.                  
003820     05      FILLER              PIC X(13) VALUE SPACES.                  
003830     05      FILLER              PIC X(08) VALUE SPACES.                  
003840     05      FILLER              PIC X(09) VALUE SPACES.                  
003850     05      RL-HD-EVENT-TYPE    PIC X(20).                               
003860     05      FILLER              PIC X(01) VALUE SPACES.                  
003870     05      RL-HD-SEVERITY      PIC X(08).                               
003880     05      FILLER              PIC X(01) VALUE SPACES.                  
003890     05      RL-HD-POINTS        PIC Z9.                                  
003900     05      FILLER              PIC X(04) VALUE SPACES.                  
003910     05      RL-HD-CREATED-DT    PIC 9(08).                               
003920     05      FILLER              PIC X(01) VALUE SPACES.                  
003930     05      RL-HD-CREATED-TM    PIC 9(06).                               
003940     05      FILLER              PIC X(56) VALUE SPACES.                  
003950*                                                                         
003960 01          RL-COL-HDG-LEADER.                                           
003970     05      FILLER              PIC X(01) VALUE SPACES.                  
003980     05      FILLER              PIC X(06) VALUE "RANK".                  
003990     05      FILLER              PIC X(13) VALUE "DRIVER-ID".             
004000     05      FILLER              PIC X(07) VALUE "SCORE".                 
004010     05      FILLER              PIC X(11) VALUE "CATEGORY".              
004020     05      FILLER              PIC X(09) VALUE "TOT-VIOL".              
004030     05      FILLER              PIC X(85) VALUE SPACES.                  
004040*                                                                         
004050 01          RL-DET-LEADER.                                               
004060     05      FILLER              PIC X(01) VALUE SPACES.                  
004070     05      RL-L-RANK           PIC ZZ9.                                 
004080     05      FILLER              PIC X(03) VALUE SPACES.                  
004090     05      RL-L-DRIVER-ID      PIC X(12).                               
004100     05      FILLER              PIC X(01) VALUE SPACES.                  
004110     05      RL-L-SCORE          PIC ZZ9.                                 
004120     05      FILLER              PIC X(04) VALUE SPACES.                  
004130     05      RL-L-CATEGORY       PIC X(09).                               
004140     05      FILLER              PIC X(02) VALUE SPACES.                  
004150     05      RL-L-TOTAL-VIOL     PIC ZZZZ9.                               
004160     05      FILLER              PIC X(85) VALUE SPACES.                  
004170*                                                                         
004180 01          RL-COL-HDG-BOTTOM.                                           
004190     05      FILLER              PIC X(01) VALUE SPACES.                  
004200     05      FILLER              PIC X(06) VALUE "RANK".                  
004210     05      FILLER              PIC X(13) VALUE "DRIVER-ID".             
004220     05      FILLER              PIC X(07) VALUE "SCORE".                 
004230     05      FILLER              PIC X(11) VALUE "CATEGORY".              
004240     05      FILLER              PIC X(09) VALUE "TOT-VIOL".              
004250     05      FILLER          PIC X(20) VALUE "RECOMMENDED-ACTN".          
004260     05      FILLER              PIC X(65) VALUE SPACES.                  
004270*                                                                         
004280 01          RL-DET-BOTTOM.                                               
004290     05      FILLER              PIC X(01) VALUE SPACES.                  
004300     05      RL-B-RANK           PIC ZZ9.                                 
004310     05      FILLER              PIC X(03) VALUE SPACES.                  
004320     05      RL-B-DRIVER-ID      PIC X(12).                               
004330     05      FILLER              PIC X(01) VALUE SPACES.                  
004340     05      RL-B-SCORE          PIC ZZ9.                                 
004350     05      FILLER              PIC X(04) VALUE SPACES.                  
004360     05      RL-B-CATEGORY       PIC X(09).                               
004370     05      FILLER              PIC X(02) VALUE SPACES.                  
004380     05      RL-B-TOTAL-VIOL     PIC ZZZZ9.                               
004390     05      FILLER              PIC X(02) VALUE SPACES.                  
004400     05      RL-B-ACTION         PIC X(45).                               
004410     05      FILLER              PIC X(38) VALUE SPACES.                  
004420*                                                                         
004430 PROCEDURE DIVISION.                                                      
004440*                                                                         
004450 0000-MAIN-LOGIC.                                                         
004460     IF DVS-SHOW-VERSION                                                  
004470         DISPLAY K-MODUL " VERSION " K-VERSION                            
004480         STOP RUN.                                                        
004490     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
004500     PERFORM 2000-PROCESS-ONE-CARD THRU 2000-EXIT                         
004510         UNTIL WS-PARM-EOF.                                               
004520     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
004530     STOP RUN.                                                            
004540*                                                                         
004550*----------------------------------------------------------------*        
004560* 1000 - Dateien oeffnen, Stichtag ermitteln, erste Karte lesen *         
004570*----------------------------------------------------------------*        
004580 1000-INITIALIZE.                                                         
004590     OPEN INPUT  DVS-PARM-FILE.                                           
004600     OPEN INPUT  DVS-SCORE-FILE.                                          
004610     OPEN OUTPUT DVS-REPORT-FILE.                                         
004620     IF NOT PARM-FILE-OK OR NOT SCORE-FILE-OK OR NOT RPT-FILE-OK          
004630         DISPLAY "DVSRPT0O - OPEN FEHLER, LAUF ABGEBROCHEN"               
004640         SET PRG-NOK TO TRUE                                              
004650         GO TO 8000-TERMINATE.                                            
004660*                                                                         
004670     ACCEPT W-DATE-RAW FROM DATE.                                         
004680     ACCEPT W-TIME-RAW FROM TIME.                                         
004690     MOVE W-DATE-RAW(1:2)     TO C4-YY.                                   
004700     IF C4-YY < K-CENTURY-PIVOT                                           
004710         MOVE 20 TO W-CENTURY                                             
004720     ELSE                                                                 
004730         MOVE 19 TO W-CENTURY .                                           
004740     STRING W-CENTURY   DELIMITED BY SIZE                                 
004750            W-DATE-RAW  DELIMITED BY SIZE                                 
004760       INTO W-CURR-DT.                                                    
004770     MOVE W-TIME-RAW(1:6) TO W-CURR-TM.                                   
004780*                                                                         
004790     MOVE W-CURR-DT        TO W-CONV-CCYYMMDD.                            
004800     PERFORM D100-COMPUTE-ABS-DAYS THRU D100-EXIT.                        
004810     MOVE W-CONV-ABS-DAYS  TO W-TODAY-ABS-DAYS.                           
004820     COMPUTE W-CUTOFF-ABS-DAYS =                                          
004830             W-TODAY-ABS-DAYS - K-WINDOW-DAYS.                            
004840*                                                                         
004850     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.                          
004860 1000-EXIT.                                                               
004870     EXIT.                                                                
004880*                                                                         
004890 1100-READ-PARM-CARD.                                                     
004900     READ DVS-PARM-FILE                                                   
004910         AT END                                                           
004920             SET WS-PARM-EOF TO TRUE.                                     
004930     IF PARM-FILE-NOK                                                     
004940         DISPLAY "DVSRPT0O - LESEFEHLER PARM-FILE STATUS="                
004950                 WS-PARM-FILE-STATUS                                      
004960         SET WS-PARM-EOF TO TRUE.                                         
004970     IF NOT WS-PARM-EOF                                                   
004980         ADD 1 TO C4-CARDS-READ.                                          
004990 1100-EXIT.                                                               
005000     EXIT.                                                                
005010*                                                                         
005020*----------------------------------------------------------------*        
005030* 2000 - eine Steuerkarte auswerten und die passende Report-    *         
005040*        Sektion anstossen                                      *         
005050*----------------------------------------------------------------*        
005060 2000-PROCESS-ONE-CARD.                                                   
005070     EVALUATE TRUE                                                        
005080         WHEN PARM-IS-DETAIL                                              
005090             PERFORM 3000-DETAIL-REPORT THRU 3000-EXIT                    
005100         WHEN PARM-IS-HISTORY                                             
005110             PERFORM 4000-HISTORY-REPORT THRU 4000-EXIT                   
005120         WHEN PARM-IS-LEADER                                              
005130             PERFORM 5000-LEADERBOARD-REPORT THRU 5000-EXIT               
005140         WHEN PARM-IS-BOTTOM                                              
005150             PERFORM 6000-BOTTOM-REPORT THRU 6000-EXIT                    
005160         WHEN OTHER                                                       
005170             DISPLAY "DVSRPT0O - UNBEKANNTE KARTE: "                      
005180                     PARM-REPORT-TYPE                                     
005190     END-EVALUATE.                                                        
005200     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.                          
005210 2000-EXIT.                                                               
005220     EXIT.                                                                
005230*                                                                         
005240*----------------------------------------------------------------*        
005250* 3000 - Detailbericht (3a) - Regel 3: alle vier Zaehler kommen *         
005260*        bewusst nur aus der SPEEDING-Zaehlung, nicht korr.    *          
005270*----------------------------------------------------------------*        
005280 3000-DETAIL-REPORT.                                                      
005290     IF NOT WS-DETAIL-HDG-DONE                                            
005300         MOVE "FAHRER-SCORE DETAILBERICHT" TO RL-HDG-TITLE                
005310         MOVE RL-HDG-LINE TO DVS-RPT-LINE                                 
005320         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
005330         MOVE RL-COL-HDG-DETAIL TO DVS-RPT-LINE                           
005340         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
005350         SET WS-DETAIL-HDG-DONE TO TRUE.                                  
005360*                                                                         
005370     MOVE PARM-DRIVER-ID TO DVS-S-DRIVER-ID.                              
005380     READ DVS-SCORE-FILE                                                  
005390         INVALID KEY                                                      
005400             DISPLAY "DVSRPT0O - SCORE NICHT GEFUNDEN: "                  
005410                     PARM-DRIVER-ID.                                      
005420     IF SCORE-FILE-OK                                                     
005430         MOVE PARM-DRIVER-ID    TO W-SEARCH-DRIVER-ID                     
005440         MOVE W-CUTOFF-ABS-DAYS TO W-SEARCH-CUTOFF-DYS                    
005450         MOVE W-CURR-TM         TO W-SEARCH-CUTOFF-TM                     
005460         MOVE "N"                TO WS-SEARCH-PRINT-FLAG                  
005470         PERFORM 9100-SCAN-VIOL-WINDOW THRU 9100-EXIT                     
005480*                                                                         
005490         MOVE PARM-DRIVER-ID    TO RL-D-DRIVER-ID                         
005500         MOVE DVS-S-CURRENT     TO RL-D-SCORE                             
005510         MOVE DVS-S-CATEGORY    TO RL-D-CATEGORY                          
005520         MOVE W-SEARCH-TOTAL-CT TO RL-D-TOTAL-VIOL                        
005530         IF DVS-S-LAST-VIOL-YES                                           
005540             MOVE DVS-S-LAST-VIOL-DT-N TO RL-D-LAST-VIOL-DT               
005550         ELSE                                                             
005560             MOVE SPACES TO RL-D-LAST-VIOL-DT                             
005570         END-IF                                                           
005580         MOVE W-SEARCH-SPEED-CT TO RL-D-SPEED-CT                          
005590         MOVE W-SEARCH-SPEED-CT TO RL-D-TIRE-CT                           
005600         MOVE W-SEARCH-SPEED-CT TO RL-D-FUEL-CT                           
005610         MOVE W-SEARCH-SPEED-CT TO RL-D-TEMP-CT                           
005620         MOVE RL-DET-DETAIL TO DVS-RPT-LINE                               
005630         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
005640         ADD 1 TO C4-DETAIL-CT                                            
005650     END-IF.                                                              
005660 3000-EXIT.                                                               
005670     EXIT.                                                                
005680*                                                                         
005690*----------------------------------------------------------------*        
005700* 4000 - Verstoss-Historie (3b) - Zaehl-Durchlauf, dann Detail- *         
005710*        Durchlauf (A.00.04)                                    *         
005720*----------------------------------------------------------------*        
005730 4000-HISTORY-REPORT.                                                     
005740     IF NOT WS-HISTORY-HDG-DONE                                           
005750         MOVE "VERSTOSS-HISTORIE" TO RL-HDG-TITLE                         
005760         MOVE RL-HDG-LINE TO DVS-RPT-LINE                                 
005770         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
005780         MOVE RL-COL-HDG-HISTORY TO DVS-RPT-LINE                          
005790         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
005800         SET WS-HISTORY-HDG-DONE TO TRUE.                                 
005810*                                                                         
005820     COMPUTE W-HIST-CUTOFF-DAYS =                                         
005830             W-TODAY-ABS-DAYS - PARM-N-DAYS.                              
005840     MOVE PARM-DRIVER-ID     TO W-SEARCH-DRIVER-ID.                       
005850     MOVE W-HIST-CUTOFF-DAYS TO W-SEARCH-CUTOFF-DYS.                      
005860     MOVE W-CURR-TM          TO W-SEARCH-CUTOFF-TM.                       
005870     MOVE "N"                 TO WS-SEARCH-PRINT-FLAG.                    
005880     PERFORM 9100-SCAN-VIOL-WINDOW THRU 9100-EXIT.                        
005890*                                                                         
005900     MOVE PARM-DRIVER-ID    TO RL-H-DRIVER-ID.                            
005910     MOVE PARM-N-DAYS       TO RL-H-PERIOD-DAYS.                          
005920     MOVE W-SEARCH-TOTAL-CT TO RL-H-TOTAL-CT.                             
005930     MOVE RL-SUM-HISTORY TO DVS-RPT-LINE                                  
005940     PERFORM 9200-WRITE-LINE THRU 9200-EXIT.                              
005950*                                                                         
005960     MOVE "Y" TO WS-SEARCH-PRINT-FLAG.                                    
005970     PERFORM 9100-SCAN-VIOL-WINDOW THRU 9100-EXIT.                        
005980     ADD 1 TO C4-HISTORY-CT.                                              
005990 4000-EXIT.                                                               
006000     EXIT.                                                                
006010*                                                                         
006020*----------------------------------------------------------------*        
006030* 5000 - Fuehrende Fahrer (3c, Score absteigend)                *         
006040*----------------------------------------------------------------*        
006050 5000-LEADERBOARD-REPORT.                                                 
006060     IF NOT WS-LEADER-HDG-DONE                                            
006070         MOVE "RANGLISTE - BESTE FAHRER" TO RL-HDG-TITLE                  
006080         MOVE RL-HDG-LINE TO DVS-RPT-LINE                                 
006090         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
006100         MOVE RL-COL-HDG-LEADER TO DVS-RPT-LINE                           
006110         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
006120         SET WS-LEADER-HDG-DONE TO TRUE.                                  
006130*                                                                         
006140     MOVE PARM-LIMIT TO C4-LIMIT.                                         
006150     MOVE ZERO       TO C4-RANK.                                          
006160     SORT DVS-SORT-FILE                                                   
006170         ON DESCENDING KEY SRT-SCORE                                      
006180         INPUT PROCEDURE IS 9300-PROJECT-SCORES THRU 9300-EXIT            
006190         OUTPUT PROCEDURE IS 5100-EMIT-LEADER-LINES                       
006200             THRU 5100-EXIT.                                              
006210     ADD 1 TO C4-LEADER-CT.                                               
006220 5000-EXIT.                                                               
006230     EXIT.                                                                
006240*                                                                         
006250 5100-EMIT-LEADER-LINES.                                                  
006260     PERFORM 5110-RETURN-ONE-LEADER THRU 5110-EXIT                        
006270         UNTIL WS-SORT-RET-EOF                                            
006280            OR C4-RANK NOT < C4-LIMIT.                                    
006290 5100-EXIT.                                                               
006300     EXIT.                                                                
006310*                                                                         
006320 5110-RETURN-ONE-LEADER.                                                  
006330     RETURN DVS-SORT-FILE                                                 
006340         AT END                                                           
006350             SET WS-SORT-RET-EOF TO TRUE.                                 
006360     IF NOT WS-SORT-RET-EOF                                               
006370         ADD 1 TO C4-RANK                                                 
006380         MOVE SRT-DRIVER-ID     TO W-SEARCH-DRIVER-ID                     
006390         MOVE W-CUTOFF-ABS-DAYS TO W-SEARCH-CUTOFF-DYS                    
006400         MOVE W-CURR-TM         TO W-SEARCH-CUTOFF-TM                     
006410         MOVE "N"                TO WS-SEARCH-PRINT-FLAG                  
006420         PERFORM 9100-SCAN-VIOL-WINDOW THRU 9100-EXIT                     
006430         MOVE C4-RANK           TO RL-L-RANK                              
006440         MOVE SRT-DRIVER-ID     TO RL-L-DRIVER-ID                         
006450         MOVE SRT-SCORE         TO RL-L-SCORE                             
006460         MOVE SRT-CATEGORY      TO RL-L-CATEGORY                          
006470         MOVE W-SEARCH-TOTAL-CT TO RL-L-TOTAL-VIOL                        
006480         MOVE RL-DET-LEADER TO DVS-RPT-LINE                               
006490         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
006500     END-IF.                                                              
006510 5110-EXIT.                                                               
006520     EXIT.                                                                
006530*                                                                         
006540*----------------------------------------------------------------*        
006550* 6000 - Fahrer mit Handlungsbedarf (3c, Score aufsteigend,     *         
006560*        Regel 4 - feste Massnahme-Meldung fuer jede Zeile)     *         
006570*----------------------------------------------------------------*        
006580 6000-BOTTOM-REPORT.                                                      
006590     IF NOT WS-BOTTOM-HDG-DONE                                            
006600         MOVE "FAHRER MIT HANDLUNGSBEDARF" TO RL-HDG-TITLE                
006610         MOVE RL-HDG-LINE TO DVS-RPT-LINE                                 
006620         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
006630         MOVE RL-COL-HDG-BOTTOM TO DVS-RPT-LINE                           
006640         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
006650         SET WS-BOTTOM-HDG-DONE TO TRUE.                                  
006660*                                                                         
006670     MOVE PARM-LIMIT TO C4-LIMIT.                                         
006680     MOVE ZERO       TO C4-RANK.                                          
006690     SORT DVS-SORT-FILE                                                   
006700         ON ASCENDING KEY SRT-SCORE                                       
006710         INPUT PROCEDURE IS 9300-PROJECT-SCORES THRU 9300-EXIT            
006720         OUTPUT PROCEDURE IS 6100-EMIT-BOTTOM-LINES                       
006730             THRU 6100-EXIT.                                              
006740     ADD 1 TO C4-BOTTOM-CT.                                               
006750 6000-EXIT.                                                               
006760     EXIT.                                                                
006770*                                                                         
006780 6100-EMIT-BOTTOM-LINES.                                                  
006790     PERFORM 6110-RETURN-ONE-BOTTOM THRU 6110-EXIT                        
006800         UNTIL WS-SORT-RET-EOF                                            
006810            OR C4-RANK NOT < C4-LIMIT.                                    
006820 6100-EXIT.                                                               
006830     EXIT.                                                                
006840*                                                                         
006850 6110-RETURN-ONE-BOTTOM.                                                  
006860     RETURN DVS-SORT-FILE                                                 
006870         AT END                                                           
006880             SET WS-SORT-RET-EOF TO TRUE.                                 
006890     IF NOT WS-SORT-RET-EOF                                               
006900         ADD 1 TO C4-RANK                                                 
006910         MOVE SRT-DRIVER-ID     TO W-SEARCH-DRIVER-ID                     
006920         MOVE W-CUTOFF-ABS-DAYS TO W-SEARCH-CUTOFF-DYS                    
006930         MOVE W-CURR-TM         TO W-SEARCH-CUTOFF-TM                     
006940         MOVE "N"                TO WS-SEARCH-PRINT-FLAG                  
006950         PERFORM 9100-SCAN-VIOL-WINDOW THRU 9100-EXIT                     
006960         MOVE C4-RANK           TO RL-B-RANK                              
006970         MOVE SRT-DRIVER-ID     TO RL-B-DRIVER-ID                         
006980         MOVE SRT-SCORE         TO RL-B-SCORE                             
006990         MOVE SRT-CATEGORY      TO RL-B-CATEGORY                          
007000         MOVE W-SEARCH-TOTAL-CT TO RL-B-TOTAL-VIOL                        
007010         MOVE K-ACTION-TEXT     TO RL-B-ACTION                            
007020         MOVE RL-DET-BOTTOM TO DVS-RPT-LINE                               
007030         PERFORM 9200-WRITE-LINE THRU 9200-EXIT                           
007040     END-IF.                                                              
007050 6110-EXIT.                                                               
007060     EXIT.                                                                
007070*                                                                         
007080*----------------------------------------------------------------*        
007090* 9100 - gemeinsame Verstoss-Fensterpruefung fuer einen Fahrer. *         
007100*    Parameter ueber W-SEARCH-Gruppe (siehe DVSSCR0O A.00.01).  *         
007110*    Regel 6 - Fensteruntergrenze wird ausgeschlossen.          *         
007120*----------------------------------------------------------------*        
007130 9100-SCAN-VIOL-WINDOW.                                                   
007140     MOVE ZERO TO W-SEARCH-TOTAL-CT.                                      
007150     MOVE ZERO TO W-SEARCH-SPEED-CT.                                      
007160     MOVE "N"  TO WS-VIOL-SCAN-EOF-FLAG.                                  
007170     OPEN INPUT DVS-VIOLATIONS-FILE.                                      
007180     IF VIOL-FILE-NOK                                                     
007190         DISPLAY "DVSRPT0O - OPEN FEHLER VIOL-FILE STATUS="               
007200                 WS-VIOL-FILE-STATUS                                      
007210         SET VIOL-SCAN-EOF TO TRUE.                                       
007220     PERFORM 9110-READ-AND-TEST-VIOL THRU 9110-EXIT                       
007230         UNTIL VIOL-SCAN-EOF.                                             
007240     CLOSE DVS-VIOLATIONS-FILE.                                           
007250 9100-EXIT.                                                               
007260     EXIT.                                                                
007270*                                                                         
007280 9110-READ-AND-TEST-VIOL.                                                 
007290     READ DVS-VIOLATIONS-FILE                                             
007300         AT END                                                           
007310             SET VIOL-SCAN-EOF TO TRUE.                                   
007320     IF NOT VIOL-SCAN-EOF                                                 
007330         IF DVS-V-DRIVER-ID = W-SEARCH-DRIVER-ID                          
007340             MOVE DVS-V-CREATED-DT TO W-CONV-CCYYMMDD                     
007350             PERFORM D100-COMPUTE-ABS-DAYS THRU D100-EXIT                 
007360             IF W-CONV-ABS-DAYS > W-SEARCH-CUTOFF-DYS                     
007370                 OR (W-CONV-ABS-DAYS = W-SEARCH-CUTOFF-DYS AND            
007380                     DVS-V-CREATED-TM > W-SEARCH-CUTOFF-TM)               
007390                 ADD 1 TO W-SEARCH-TOTAL-CT                               
007400                 IF DVS-V-EVT-SPEEDING                                    
007410                     ADD 1 TO W-SEARCH-SPEED-CT                           
007420                 END-IF                                                   
007430                 IF WS-SEARCH-PRINT-YES                                   
007440                     MOVE DVS-V-EVENT-TYPE  TO RL-HD-EVENT-TYPE           
007450                     MOVE DVS-V-SEVERITY    TO RL-HD-SEVERITY             
007460                     MOVE DVS-V-POINTS      TO RL-HD-POINTS               
007470                     MOVE DVS-V-CREATED-DT  TO RL-HD-CREATED-DT           
007480                     MOVE DVS-V-CREATED-TM  TO RL-HD-CREATED-TM           
007490                     MOVE RL-DET-HISTORY TO DVS-RPT-LINE                  
007500                     PERFORM 9200-WRITE-LINE THRU 9200-EXIT               
007510                 END-IF                                                   
007520             END-IF                                                       
007530         END-IF                                                           
007540     END-IF.                                                              
007550 9110-EXIT.                                                               
007560     EXIT.                                                                
007570*                                                                         
007580*----------------------------------------------------------------*        
007590* 9200 - Druckzeile schreiben. Der Aufrufer MOVEt vorher die    *         
007600*    passende RL-Gruppe nach DVS-RPT-LINE.                      *         
007610*----------------------------------------------------------------*        
007620 9200-WRITE-LINE.                                                         
007630     WRITE DVS-RPT-LINE                                                   
007640         INVALID KEY                                                      
007650             DISPLAY "DVSRPT0O - SCHREIBFEHLER REPORT-FILE".              
007660 9200-EXIT.                                                               
007670     EXIT.                                                                
007680*                                                                         
007690*----------------------------------------------------------------*        
007700* 9300 - INPUT PROCEDURE fuer SORT: DVS-SCORE-FILE komplett     *         
007710*    sequentiell lesen und die benoetigten Felder freigeben.    *         
007720*----------------------------------------------------------------*        
007730 9300-PROJECT-SCORES.                                                     
007740     MOVE LOW-VALUES TO DVS-S-DRIVER-ID.                                  
007750     MOVE "N" TO WS-SCORE-SCAN-EOF-FLAG.                                  
007760     MOVE "N" TO WS-SORT-RET-EOF-FLAG.                                    
007770     START DVS-SCORE-FILE KEY IS NOT LESS THAN DVS-S-DRIVER-ID            
007780         INVALID KEY                                                      
007790             DISPLAY "DVSRPT0O - SCORE-FILE LEER"                         
007800             SET WS-SCORE-SCAN-EOF TO TRUE.                               
007810     PERFORM 9310-RELEASE-ONE-SCORE THRU 9310-EXIT                        
007820         UNTIL WS-SCORE-SCAN-EOF.                                         
007830 9300-EXIT.                                                               
007840     EXIT.                                                                
007850*                                                                         
007860 9310-RELEASE-ONE-SCORE.                                                  
007870     READ DVS-SCORE-FILE NEXT RECORD                                      
007880         AT END                                                           
007890             SET WS-SCORE-SCAN-EOF TO TRUE.                               
007900     IF NOT WS-SCORE-SCAN-EOF                                             
007910         MOVE DVS-S-CURRENT    TO SRT-SCORE                               
007920         MOVE DVS-S-DRIVER-ID  TO SRT-DRIVER-ID                           
007930         MOVE DVS-S-CATEGORY   TO SRT-CATEGORY                            
007940         RELEASE DVS-SORT-REC                                             
007950     END-IF.                                                              
007960 9310-EXIT.                                                               
007970     EXIT.                                                                
007980*                                                                         
007990*----------------------------------------------------------------*        
008000* D100 - CCYYMMDD in Tagesnummer seit fiktivem Nulltag wandeln  *         
008010*    (uebernommen aus DVSSCR0O, siehe dortige A.00.01).         *         
008020*----------------------------------------------------------------*        
008030 D100-COMPUTE-ABS-DAYS.                                                   
008040     COMPUTE W-CONV-YYYY =                                                
008050             W-CONV-CC * 100 + W-CONV-YY2.                                
008060     DIVIDE W-CONV-YYYY BY 4                                              
008070         GIVING W-CONV-QUOT                                               
008080         REMAINDER W-CONV-MOD4.                                           
008090     DIVIDE W-CONV-YYYY BY 100                                            
008100         GIVING W-CONV-QUOT                                               
008110         REMAINDER W-CONV-MOD100.                                         
008120     DIVIDE W-CONV-YYYY BY 400                                            
008130         GIVING W-CONV-QUOT                                               
008140         REMAINDER W-CONV-MOD400.                                         
008150     IF W-CONV-MOD4 = 0                                                   
008160             AND (W-CONV-MOD100 NOT = 0 OR W-CONV-MOD400 = 0)             
008170         MOVE "Y" TO WS-CONV-LEAP-FLAG                                    
008180     ELSE                                                                 
008190         MOVE "N" TO WS-CONV-LEAP-FLAG.                                   
008200     IF WS-CONV-IS-LEAP                                                   
008210         MOVE 29 TO W-DIM(2)                                              
008220     ELSE                                                                 
008230         MOVE 28 TO W-DIM(2).                                             
008240*                                                                         
008250     MOVE ZERO TO W-CONV-CUM-DAYS.                                        
008260     PERFORM D110-ADD-MONTH-DAYS THRU D110-EXIT                           
008270         VARYING C4-I1 FROM 1 BY 1                                        
008280         UNTIL C4-I1 >= W-CONV-MM.                                        
008290*                                                                         
008300     COMPUTE W-CONV-YM1 = W-CONV-YYYY - 1.                                
008310     COMPUTE W-CONV-ABS-DAYS =                                            
008320             (W-CONV-YM1 * 365)                                           
008330             + (W-CONV-YM1 / 4)                                           
008340             - (W-CONV-YM1 / 100)                                         
008350             + (W-CONV-YM1 / 400)                                         
008360             + W-CONV-CUM-DAYS + W-CONV-DD.                               
008370 D100-EXIT.                                                               
008380     EXIT.                                                                
008390*                                                                         
008400 D110-ADD-MONTH-DAYS.                                                     
008410     ADD W-DIM(C4-I1) TO W-CONV-CUM-DAYS.                                 
008420 D110-EXIT.                                                               
008430     EXIT.                                                                
008440*                                                                         
008450*----------------------------------------------------------------*        
008460* 8000 - Dateien schliessen, Endstatistik ausgeben              *         
008470*----------------------------------------------------------------*        
008480 8000-TERMINATE.                                                          
008490     IF PARM-FILE-OK OR PARM-FILE-EOF                                     
008500         CLOSE DVS-PARM-FILE.                                             
008510     IF SCORE-FILE-OK                                                     
008520         CLOSE DVS-SCORE-FILE.                                            
008530     IF RPT-FILE-OK                                                       
008540         CLOSE DVS-REPORT-FILE.                                           
008550     MOVE C4-CARDS-READ  TO D-CARDS-READ.                                 
008560     MOVE C4-DETAIL-CT   TO D-DETAIL-CT.                                  
008570     MOVE C4-HISTORY-CT  TO D-HISTORY-CT.                                 
008580     MOVE C4-LEADER-CT   TO D-LEADER-CT.                                  
008590     MOVE C4-BOTTOM-CT   TO D-BOTTOM-CT.                                  
008600     DISPLAY "DVSRPT0O - KARTEN GELESEN     : " D-CARDS-READ.             
008610     DISPLAY "DVSRPT0O - DETAIL-BERICHTE    : " D-DETAIL-CT.              
008620     DISPLAY "DVSRPT0O - HISTORY-BERICHTE   : " D-HISTORY-CT.             
008630     DISPLAY "DVSRPT0O - LEADERBOARDS       : " D-LEADER-CT.              
008640     DISPLAY "DVSRPT0O - BOTTOM-BERICHTE    : " D-BOTTOM-CT.              
008650 8000-EXIT.                                                               
008660     EXIT.                                                                
008670                                                                          
