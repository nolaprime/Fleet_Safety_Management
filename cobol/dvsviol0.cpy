000100*----------------------------------------------------------------*        
000110* DVSVIOL0 - Record layout for the DVS-VIOLATIONS-FILE.          *        
000120* Praefix DVS-V- fuer alle Felder dieses Records.                *        
000130*----------------------------------------------------------------*        
000140* Vers.  | Datum      | von | Kommentar                          *        
000150*--------|------------|-----|------------------------------------*        
000160* A.00.00| 1985-04-02 | rss | Neuerstellung fuer DVS-Batch       *        
000170*--------|------------|-----|-----------------------------------*         
000180* A.00.01| 1991-11-14 | jkw | Lat/Lon-Felder ergaenzt (GPS-Proj) *        
000190*--------|------------|-----|-----------------------------------*         
000200* A.00.02| 1999-01-08 | kl  | Jahr-2000: CCYYMMDD, kein zwei-    *        
000210*        |            |     | stelliges Jahr mehr im Record      *        
000220*----------------------------------------------------------------*        
000230 01          DVS-VIOLATION-REC.                                           
000240*--------------------------------------------------------------*          
000250*    Schluesselfelder                                          *          
000260*--------------------------------------------------------------*          
000270     05      DVS-V-ID                PIC X(36).                           
000280     05      DVS-V-TRUCK-ID          PIC X(20).                           
000290     05      DVS-V-DRIVER-ID         PIC X(12).                           
000300     05      DVS-V-DRV-ID-PARTS REDEFINES                                 
000310                                     DVS-V-DRIVER-ID.                     
000320         10  DVS-V-DRV-PFX           PIC X(04).                           
000330         10  DVS-V-DRV-LETTERS       PIC X(03).                           
000340         10  DVS-V-DRV-DASH          PIC X(01).                           
000350         10  DVS-V-DRV-DIGITS        PIC X(03).                           
000360         10  FILLER                  PIC X(01).                           
000370*--------------------------------------------------------------*          
000380*    Klassifizierung (durch vorgelagerte Stufe geliefert)       *         
000390*--------------------------------------------------------------*          
000400     05      DVS-V-EVENT-TYPE        PIC X(20).                           
000410         88  DVS-V-EVT-SPEEDING      VALUE "SPEEDING            ".        
000420         88  DVS-V-EVT-LOW-FUEL      VALUE "LOW_FUEL            ".        
000430         88  DVS-V-EVT-HIGH-TEMP     VALUE "HIGH_TEMP           ".        
000440         88  DVS-V-EVT-LOW-TIRE      VALUE "LOW_TIRE_PRESSURE   ".        
000450     05      DVS-V-SEVERITY          PIC X(08).                           
000460         88  DVS-V-SEV-CRITICAL      VALUE "CRITICAL".                    
000470         88  DVS-V-SEV-HIGH          VALUE "HIGH    ".                    
000480         88  DVS-V-SEV-MEDIUM        VALUE "MEDIUM  ".                    
000490         88  DVS-V-SEV-LOW           VALUE "LOW     ".                    
000500     05      DVS-V-MESSAGE           PIC X(60).                           
000510*--------------------------------------------------------------*          
000520*    Telemetrie zum Zeitpunkt des Verstosses                   *          
000530*--------------------------------------------------------------*          
000540     05      DVS-V-SPEED             PIC 9(03)V9(02).                     
000550     05      DVS-V-FUEL-LEVEL        PIC 9(03)V9(02).                     
000560     05      DVS-V-ENGINE-TEMP       PIC 9(03)V9(02).                     
000570     05      DVS-V-LATITUDE          PIC S9(03)V9(06).                    
000580     05      DVS-V-LONGITUDE         PIC S9(03)V9(06).                    
000590*--------------------------------------------------------------*          
000600*    Punkteabzug (aus Severity abgeleitet, siehe B200)          *         
000610*--------------------------------------------------------------*          
000620     05      DVS-V-POINTS            PIC S9(02).                          
000630*--------------------------------------------------------------*          
000640*    Datum/Zeit - CCYYMMDD / HHMMSS, siehe Aenderung A.00.02    *         
000650*--------------------------------------------------------------*          
000660     05      DVS-V-CREATED-AT.                                            
000670         10  DVS-V-CREATED-DT        PIC 9(08).                           
000680         10  DVS-V-CREATED-TM        PIC 9(06).                           
000690     05      DVS-V-CREATED-AT-N REDEFINES                                 
000700                                     DVS-V-CREATED-AT                     
000710                                     PIC 9(14).                           
000720     05      DVS-V-TIMESTAMP.                                             
000730         10  DVS-V-TS-DT             PIC 9(08).                           
000740         10  DVS-V-TS-TM             PIC 9(06).                           
000750     05      DVS-V-TIMESTAMP-N REDEFINES                                  
000760                                     DVS-V-TIMESTAMP                      
000770                                     PIC 9(14).                           
000780     05      FILLER                  PIC X(21).                           
