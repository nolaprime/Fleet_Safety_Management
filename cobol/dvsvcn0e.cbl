000100 IDENTIFICATION DIVISION.                                                 
000110*                                                                         
000120 PROGRAM-ID.    DVSVCN0O.                                                 
000130 AUTHOR.        R S SHIELDS.                                              
000140 INSTALLATION.  FLEET SAFETY SYSTEMS - BATCH GROUP.                       
000150 DATE-WRITTEN.  04/02/85.                                                 
000160 DATE-COMPILED.                                                           
000170 SECURITY.      INTERNAL USE ONLY.                                        
000180*                                                                         
000190*****************************************************************         
000200* Letzte Aenderung :: 2000-03-14                                  DVS-1160
000210* Letzte Version   :: A.00.06                                     DVS-1160
000220* Kurzbeschreibung :: Violation-Intake (frueher ViolationConsu-   DVS-1099
000230* Kurzbeschreibung :: mer) - schreibt je Telemetrie-Verstoss      DVS-1099
000240* Kurzbeschreibung :: einen Satz auf das DVS-VIOLATIONS-FILE      DVS-1099
000250* Auftrag          :: DVS-1                                               
000260*                                                                         
000270* Aenderungen (Version und Datum in Variable K-PROG-START pfl.) *         
000280*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *         
000290*----------------------------------------------------------------*        
000300* Vers.  | Datum      | von | Kommentar                          *        
000310*--------|------------|-----|-----------------------------------*         
000320* A.00.00| 1985-04-02 | rss | Neuerstellung. Ein Event = ein     *        
000330*        |            |     | Satz, keine Sammelverarbeitung.    *        
000340*--------|------------|-----|-----------------------------------*         
000350* A.00.01| 1988-08-30 | rss | Fehlerbehandlung beim WRITE: Satz  *        
000360*        |            |     | wird geloggt, Lauf laeuft weiter   *        
000370*        |            |     | (kein Abbruch je Einzelsatz).      *        
000380*--------|------------|-----|-----------------------------------*         
000390* A.00.02| 1991-11-14 | jkw | Lat/Lon-Felder durchgereicht       *        
000400*        |            |     | (GPS-Projekt, s. DVSVIOL0).        *        
000410*--------|------------|-----|-----------------------------------*         
000420* A.00.03| 1999-02-19 | kl  | Jahr-2000: Datumsermittlung auf     DVS-1099
000430*        |            |     | Jahrhundert-Fensterung umgestellt,  DVS-1099
000440*        |            |     | vgl. Abs. 1000-INITIALIZE.          DVS-1099
000450*--------|------------|-----|-----------------------------------*         
000460* A.00.04| 1999-06-08 | dwr | C4-CENTURY war entgegen der Cn-     DVS-1140
000470*        |            |     | Konvention COMP typisiert und riss  DVS-1140
000480*        |            |     | beim STRING-Aufbau des Datums; auf  DVS-1140
000490*        |            |     | eigenstaendiges 77-Feld W-CENTURY   DVS-1140
000500*        |            |     | (DISPLAY) umgestellt. PRG-STATUS    DVS-1140
000510*        |            |     | ebenfalls auf 77-Ebene gehoben.     DVS-1140
000520*--------|------------|-----|-----------------------------------*         
000530* A.00.05| 2000-01-10 | mfc | SWITCH-1 (DVS-VERSION-SWITCH) war   DVS-1150
000540*        |            |     | deklariert, aber nie abgefragt -    DVS-1150
000550*        |            |     | Versionsanzeige in 0000-MAIN-LOGIC  DVS-1150
000560*        |            |     | ergaenzt (DVS-SHOW-VERSION zeigt    DVS-1150
000570*        |            |     | K-MODUL/K-VERSION, dann STOP RUN).  DVS-1150
000580*----------------------------------------------------------------*        
000590* A.00.06| 2000-03-14 | tjh | C01 IS TOP-OF-FORM war deklariert,  DVS-1160
000600*        |            |     | aber nie in einem WRITE ... AFTER   DVS-1160
000610*        |            |     | ADVANCING referenziert - toter      DVS-1160
000620*        |            |     | Mnemonic-Name aus SPECIAL-NAMES     DVS-1160
000630*        |            |     | entfernt.                           DVS-1160
000640*----------------------------------------------------------------*        
000650*                                                                         
000660* Programmbeschreibung                                                    
000670* --------------------                                                    
000680* Liest Verstoss-Ereignisse (bereits von vorgelagerter Stufe              
000690* klassifiziert - Event-Typ und Schweregrad stehen schon fest)            
000700* satzweise vom DVS-VIOL-EVENT-FILE, leitet aus dem Schweregrad           
000710* den Punktabzug ab und schreibt je Ereignis einen Satz auf das           
000720* DVS-VIOLATIONS-FILE. Keine Sammel-Kontrollsummen; ein Fehler            
000730* beim Schreiben eines Satzes wird geloggt, der naechste Satz             
000740* wird trotzdem verarbeitet (kein Lauf-Abbruch).                          
000750*                                                                         
000760******************************************************************        
000770*                                                                         
000780 ENVIRONMENT DIVISION.                                                    
000790 CONFIGURATION SECTION.                                                   
000800 SPECIAL-NAMES.                                                           
000810 SWITCH-1 IS DVS-VERSION-SWITCH                                           
000820         ON STATUS IS DVS-SHOW-VERSION                                    
000830     CLASS ALPHNUM IS "0123456789"                                        
000840                      "abcdefghijklmnopqrstuvwxyz"                        
000850                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
000860                      " .,;-_!$%&/=*+".                                   
000870*                                                                         
000880 INPUT-OUTPUT SECTION.                                                    
000890 FILE-CONTROL.                                                            
000900     SELECT DVS-VIOL-EVENT-FILE ASSIGN TO VIOLEVT                         
000910         ORGANIZATION IS SEQUENTIAL                                       
000920         ACCESS MODE IS SEQUENTIAL                                        
000930         FILE STATUS IS WS-EVT-FILE-STATUS.                               
000940*                                                                         
000950     SELECT DVS-VIOLATIONS-FILE ASSIGN TO VIOLFILE                        
000960         ORGANIZATION IS SEQUENTIAL                                       
000970         ACCESS MODE IS SEQUENTIAL                                        
000980         FILE STATUS IS WS-VIOL-FILE-STATUS.                              
000990*                                                                         
001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020*--------------------------------------------------------------*          
001030*    Eingehende Verstoss-Ereignisse (vorgelagerte Stufe)        *         
001040*--------------------------------------------------------------*          
001050 FD  DVS-VIOL-EVENT-FILE                                                  
001060     RECORD CONTAINS 180 CHARACTERS                                       
001070     LABEL RECORDS ARE STANDARD                                           
001080     RECORDING MODE IS F.                                                 
001090 01          DVS-EVT-REC.                                                 
001100     05      DVS-EVT-TRUCK-ID        PIC X(20).                           
001110     05      DVS-EVT-DRIVER-ID       PIC X(12).                           
001120     05      DVS-EVT-EVENT-TYPE      PIC X(20).                           
001130     05      DVS-EVT-SEVERITY        PIC X(08).                           
001140     05      DVS-EVT-MESSAGE         PIC X(60).                           
001150     05      DVS-EVT-SPEED           PIC 9(03)V9(02).                     
001160     05      DVS-EVT-FUEL-LEVEL      PIC 9(03)V9(02).                     
001170     05      DVS-EVT-ENGINE-TEMP     PIC 9(03)V9(02).                     
001180     05      DVS-EVT-LATITUDE        PIC S9(03)V9(06).                    
001190     05      DVS-EVT-LONGITUDE       PIC S9(03)V9(06).                    
001200     05      DVS-EVT-CREATED-AT.                                          
001210         10  DVS-EVT-CREATED-DT      PIC 9(08).                           
001220         10  DVS-EVT-CREATED-TM      PIC 9(06).                           
001230     05      DVS-EVT-CREATED-AT-N REDEFINES                               
001240                                     DVS-EVT-CREATED-AT                   
001250                                     PIC 9(14).                           
001260     05      FILLER                  PIC X(13).                           
001270*--------------------------------------------------------------*          
001280*    Ausgabe - ein Satz je Verstoss, siehe DVSVIOL0             *         
001290*--------------------------------------------------------------*          
001300 FD  DVS-VIOLATIONS-FILE                                                  
001310     RECORD CONTAINS 240 CHARACTERS                                       
001320     LABEL RECORDS ARE STANDARD                                           
001330     RECORDING MODE IS F.                                                 
001340     COPY DVSVIOL0.                                                       
001350*                                                                         
001360 WORKING-STORAGE SECTION.                                                 
001370*----------------------------------------------------------------         
001380* Standalone-Felder (77-Ebene)                                            
001390*----------------------------------------------------------------         
001400 77          W-CENTURY           PIC 9(02)      VALUE ZERO.               
001410 77          PRG-STATUS          PIC 9 VALUE ZERO.                        
001420     88      PRG-OK                  VALUE ZERO.                          
001430     88      PRG-NOK                 VALUE 1 THRU 9.                      
001440*----------------------------------------------------------------*        
001450* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *        
001460*----------------------------------------------------------------*        
001470 01          COMP-FELDER.                                                 
001480     05      C4-EVT-READ         PIC S9(04) COMP VALUE ZERO.              
001490     05      C4-VIOL-WRITTEN     PIC S9(04) COMP VALUE ZERO.              
001500     05      C4-VIOL-ERRORS      PIC S9(04) COMP VALUE ZERO.              
001510     05      C4-YY                PIC S9(04) COMP VALUE ZERO.             
001520*                                                                         
001530     05      C4-X.                                                        
001540      10                         PIC X VALUE LOW-VALUE.                   
001550      10     C4-X2               PIC X.                                   
001560     05      C4-NUM REDEFINES C4-X                                        
001570                                 PIC S9(04) COMP.                         
001580     05      FILLER              PIC X(01).                               
001590*----------------------------------------------------------------*        
001600* Display-Felder: Praefix D                                      *        
001610*----------------------------------------------------------------*        
001620 01          DISPLAY-FELDER.                                              
001630     05      D-VIOL-WRITTEN      PIC ZZZ9.                                
001640     05      D-VIOL-ERRORS       PIC ZZZ9.                                
001650     05      FILLER              PIC X(01).                               
001660*----------------------------------------------------------------*        
001670* Felder mit konstantem Inhalt: Praefix K                        *        
001680*----------------------------------------------------------------*        
001690 01          KONSTANTE-FELDER.                                            
001700     05      K-MODUL             PIC X(08) VALUE "DVSVCN0O".              
001710     05      K-VERSION           PIC X(08) VALUE "A.00.05".               
001720     05      K-PTS-CRITICAL      PIC S9(02) VALUE 4.                      
001730     05      K-PTS-HIGH          PIC S9(02) VALUE 3.                      
001740     05      K-PTS-MEDIUM        PIC S9(02) VALUE 2.                      
001750     05      K-PTS-LOW           PIC S9(02) VALUE 1.                      
001760     05      K-CENTURY-PIVOT     PIC 9(02) VALUE 50.                      
001770     05      FILLER              PIC X(01).                               
001780*----------------------------------------------------------------*        
001790* Conditional-Felder                                             *        
001800*----------------------------------------------------------------*        
001810 01          SCHALTER.                                                    
001820     05      WS-EVT-FILE-STATUS  PIC X(02).                               
001830         88  EVT-FILE-OK             VALUE "00".                          
001840         88  EVT-FILE-EOF            VALUE "10".                          
001850         88  EVT-FILE-NOK            VALUE "01" THRU "09"                 
001860                                            "11" THRU "99".               
001870     05      WS-VIOL-FILE-STATUS PIC X(02).                               
001880         88  VIOL-FILE-OK            VALUE "00".                          
001890         88  VIOL-FILE-NOK           VALUE "01" THRU "99".                
001900     05      WS-EOF-FLAG         PIC X(01) VALUE "N".                     
001910         88  WS-EVT-EOF              VALUE "Y".                           
001920     05      FILLER              PIC X(01).                               
001930*----------------------------------------------------------------*        
001940* weitere Arbeitsfelder: Praefix W                               *        
001950*----------------------------------------------------------------*        
001960 01          WORK-FELDER.                                                 
001970     05      W-DATE-RAW          PIC 9(06).                               
001980     05      W-TIME-RAW          PIC 9(08).                               
001990     05      W-ID-SEQ            PIC 9(06) VALUE ZERO.                    
002000     05      FILLER              PIC X(01).                               
002010*                                                                         
002020 01          W-CURRENT-DATE-TIME.                                         
002030     05      W-CURR-DT           PIC 9(08).                               
002040     05      W-CURR-TM           PIC 9(06).                               
002050 01          W-CURRENT-DT-TM-N REDEFINES                                  
002060                                 W-CURRENT-DATE-TIME                      
002070                                 PIC 9(14).                               
002080*                                                                         
002090 01          W-NEW-VIOL-ID.                                               
002100     05      W-ID-MODUL          PIC X(08).                               
002110     05      W-ID-DATE-TIME      PIC 9(14).                               
002120     05      W-ID-SEQ-OUT        PIC 9(06).                               
002130     05      FILLER              PIC X(08).                               
002140*                                                                         
002150 PROCEDURE DIVISION.                                                      
002160*                                                                         
002170 0000-MAIN-LOGIC.                                                         
002180     IF DVS-SHOW-VERSION                                                  
002190         DISPLAY K-MODUL " VERSION " K-VERSION                            
002200         STOP RUN.                                                        
002210     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002220     PERFORM 2000-PROCESS-ONE-EVENT THRU 2000-EXIT                        
002230         UNTIL WS-EVT-EOF.                                                
002240     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
002250     STOP RUN.                                                            
002260*                                                                         
002270*----------------------------------------------------------------*        
002280* 1000 - Dateien oeffnen, Uhrzeit ermitteln, ersten Satz lesen   *        
002290*----------------------------------------------------------------*        
002300 1000-INITIALIZE.                                                         
002310     OPEN INPUT DVS-VIOL-EVENT-FILE.                                      
002320     OPEN EXTEND DVS-VIOLATIONS-FILE.                                     
002330     IF NOT EVT-FILE-OK OR NOT VIOL-FILE-OK                               
002340         DISPLAY "DVSVCN0O - OPEN FEHLER, LAUF ABGEBROCHEN"               
002350         SET PRG-NOK TO TRUE                                              
002360         GO TO 8000-TERMINATE.                                            
002370*                                                                         
002380*    Jahr-2000-Fensterung: TAL-Feld liefert nur YYMMDD, das               
002390*    Jahrhundert wird per Pivot 50 bestimmt (< 50 = 20xx).                
002400     ACCEPT W-DATE-RAW FROM DATE.                                         
002410     ACCEPT W-TIME-RAW FROM TIME.                                         
002420     MOVE W-DATE-RAW(1:2)     TO C4-YY.                                   
002430     IF C4-YY < K-CENTURY-PIVOT                                           
002440         MOVE 20 TO W-CENTURY                                             
002450     ELSE                                                                 
002460         MOVE 19 TO W-CENTURY .                                           
002470     STRING W-CENTURY   DELIMITED BY SIZE                                 
002480            W-DATE-RAW  DELIMITED BY SIZE                                 
002490       INTO W-CURR-DT.                                                    
002500     MOVE W-TIME-RAW(1:6) TO W-CURR-TM.                                   
002510*                                                                         
002520     PERFORM 1100-READ-EVENT THRU 1100-EXIT.                              
002530 1000-EXIT.                                                               
002540     EXIT.                                                                
002550*                                                                         
002560*----------------------------------------------------------------*        
002570* 1100 - naechstes Verstoss-Ereignis lesen                       *        
002580*----------------------------------------------------------------*        
002590 1100-READ-EVENT.                                                         
002600     READ DVS-VIOL-EVENT-FILE                                             
002610         AT END                                                           
002620             SET WS-EVT-EOF TO TRUE.                                      
002630     IF EVT-FILE-NOK                                                      
002640         DISPLAY "DVSVCN0O - LESEFEHLER EVENT-FILE STATUS="               
002650                 WS-EVT-FILE-STATUS                                       
002660         SET WS-EVT-EOF TO TRUE.                                          
002670     ADD 1 TO C4-EVT-READ.                                                
002680 1100-EXIT.                                                               
002690     EXIT.                                                                
002700*                                                                         
002710*----------------------------------------------------------------*        
002720* 2000 - ein Ereignis verarbeiten                                *        
002730*----------------------------------------------------------------*        
002740 2000-PROCESS-ONE-EVENT.                                                  
002750     PERFORM 2100-BUILD-VIOLATION THRU 2100-EXIT.                         
002760     PERFORM 2200-DERIVE-POINTS THRU 2200-EXIT.                           
002770     PERFORM 2300-STAMP-AND-WRITE THRU 2300-EXIT.                         
002780     PERFORM 1100-READ-EVENT THRU 1100-EXIT.                              
002790 2000-EXIT.                                                               
002800     EXIT.                                                                
002810*                                                                         
002820*----------------------------------------------------------------*        
002830* 2100 - neue VIOL-ID vergeben, Felder aus Event uebernehmen     *        
002840*----------------------------------------------------------------*        
002850 2100-BUILD-VIOLATION.                                                    
002860     ADD 1 TO W-ID-SEQ.                                                   
002870     MOVE K-MODUL           TO W-ID-MODUL.                                
002880     MOVE W-CURRENT-DT-TM-N TO W-ID-DATE-TIME.                            
002890     MOVE W-ID-SEQ          TO W-ID-SEQ-OUT.                              
002900     STRING W-ID-MODUL     DELIMITED BY SIZE                              
002910            W-ID-DATE-TIME DELIMITED BY SIZE                              
002920            W-ID-SEQ-OUT   DELIMITED BY SIZE                              
002930       INTO DVS-V-ID.                                                     
002940*                                                                         
002950     MOVE DVS-EVT-TRUCK-ID     TO DVS-V-TRUCK-ID.                         
002960     MOVE DVS-EVT-DRIVER-ID    TO DVS-V-DRIVER-ID.                        
002970     MOVE DVS-EVT-EVENT-TYPE   TO DVS-V-EVENT-TYPE.                       
002980     MOVE DVS-EVT-SEVERITY     TO DVS-V-SEVERITY.                         
002990     MOVE DVS-EVT-MESSAGE      TO DVS-V-MESSAGE.                          
003000     MOVE DVS-EVT-SPEED        TO DVS-V-SPEED.                            
003010     MOVE DVS-EVT-FUEL-LEVEL   TO DVS-V-FUEL-LEVEL.                       
003020     MOVE DVS-EVT-ENGINE-TEMP  TO DVS-V-ENGINE-TEMP.                      
003030     MOVE DVS-EVT-LATITUDE     TO DVS-V-LATITUDE.                         
003040     MOVE DVS-EVT-LONGITUDE    TO DVS-V-LONGITUDE.                        
003050     MOVE DVS-EVT-CREATED-DT   TO DVS-V-CREATED-DT.                       
003060     MOVE DVS-EVT-CREATED-TM   TO DVS-V-CREATED-TM.                       
003070 2100-EXIT.                                                               
003080     EXIT.                                                                
003090*                                                                         
003100*----------------------------------------------------------------*        
003110* 2200 - Punktabzug aus Severity ableiten (Regel 1).             *        
003120*    Kein OTHER-Zweig - unbekannte Severity laesst DVS-V-POINTS  *        
003130*    auf Null stehen. Das ist Absicht, nicht vergessen worden.   *        
003140*----------------------------------------------------------------*        
003150 2200-DERIVE-POINTS.                                                      
003160     MOVE ZERO TO DVS-V-POINTS.                                           
003170     EVALUATE TRUE                                                        
003180         WHEN DVS-V-SEV-CRITICAL                                          
003190             MOVE K-PTS-CRITICAL TO DVS-V-POINTS                          
003200         WHEN DVS-V-SEV-HIGH                                              
003210             MOVE K-PTS-HIGH     TO DVS-V-POINTS                          
003220         WHEN DVS-V-SEV-MEDIUM                                            
003230             MOVE K-PTS-MEDIUM   TO DVS-V-POINTS                          
003240         WHEN DVS-V-SEV-LOW                                               
003250             MOVE K-PTS-LOW      TO DVS-V-POINTS                          
003260     END-EVALUATE.                                                        
003270 2200-EXIT.                                                               
003280     EXIT.                                                                
003290*                                                                         
003300*----------------------------------------------------------------*        
003310* 2300 - Schreibzeitpunkt setzen und Satz schreiben.             *        
003320*    Schreibfehler werden geloggt, der Lauf laeuft weiter        *        
003330*    (A.00.01 - kein Abbruch je Einzelsatz).                     *        
003340*----------------------------------------------------------------*        
003350 2300-STAMP-AND-WRITE.                                                    
003360     MOVE W-CURR-DT TO DVS-V-TS-DT.                                       
003370     MOVE W-CURR-TM TO DVS-V-TS-TM.                                       
003380     WRITE DVS-VIOLATION-REC.                                             
003390     IF VIOL-FILE-NOK                                                     
003400         DISPLAY "DVSVCN0O - SCHREIBFEHLER VIOL-ID="                      
003410                 DVS-V-ID " STATUS=" WS-VIOL-FILE-STATUS                  
003420         DISPLAY "DVSVCN0O - EREIGNISZEIT WAR "                           
003430                 DVS-EVT-CREATED-AT-N                                     
003440         ADD 1 TO C4-VIOL-ERRORS                                          
003450     ELSE                                                                 
003460         ADD 1 TO C4-VIOL-WRITTEN.                                        
003470 2300-EXIT.                                                               
003480     EXIT.                                                                
003490*                                                                         
003500*----------------------------------------------------------------*        
003510* 8000 - Dateien schliessen, Endstatistik ausgeben               *        
003520*----------------------------------------------------------------*        
003530 8000-TERMINATE.                                                          
003540     IF EVT-FILE-OK OR EVT-FILE-EOF                                       
003550         CLOSE DVS-VIOL-EVENT-FILE.                                       
003560     IF VIOL-FILE-OK                                                      
003570         CLOSE DVS-VIOLATIONS-FILE.                                       
003580     MOVE C4-VIOL-WRITTEN TO D-VIOL-WRITTEN.                              
003590     MOVE C4-VIOL-ERRORS  TO D-VIOL-ERRORS.                               
003600     DISPLAY "DVSVCN0O - SAETZE GESCHRIEBEN: " D-VIOL-WRITTEN.            
003610     DISPLAY "DVSVCN0O - SCHREIBFEHLER      : " D-VIOL-ERRORS.            
003620 8000-EXIT.                                                               
003630     EXIT.                                                                
