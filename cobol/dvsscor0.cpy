000100*----------------------------------------------------------------*        
000110* DVSSCOR0 - Record layout for the DVS-SCORE-FILE.               *        
000120* Praefix DVS-S- fuer alle Felder dieses Records.                *        
000130*----------------------------------------------------------------*        
000140* Vers.  | Datum      | von | Kommentar                          *        
000150*--------|------------|-----|-----------------------------------*         
000160* A.00.00| 1986-06-19 | rss | Neuerstellung fuer DVS-Batch       *        
000170*--------|------------|-----|-----------------------------------*         
000180* A.00.01| 1994-02-11 | dbf | Kategorie-Feld auf X(09) erweit.   *        
000190*        |            |     | (CRITICAL passte nicht in X(08))  *         
000200*--------|------------|-----|-----------------------------------*         
000210* A.00.02| 1999-01-08 | kl  | Jahr-2000: CCYYMMDD ueberall       *        
000220*----------------------------------------------------------------*        
000230 01          DVS-SCORE-REC.                                               
000240     05      DVS-S-ID                PIC X(36).                           
000250     05      DVS-S-DRIVER-ID         PIC X(12).                           
000260*--------------------------------------------------------------*          
000270*    Aktueller Score, 0-100, kein Vorzeichen noetig             *         
000280*--------------------------------------------------------------*          
000290     05      DVS-S-CURRENT           PIC 9(03).                           
000300*--------------------------------------------------------------*          
000310*    Kategorie, siehe B400-FLOOR-AND-CLASSIFY-THRU              *         
000320*--------------------------------------------------------------*          
000330     05      DVS-S-CATEGORY          PIC X(09).                           
000340         88  DVS-S-CAT-EXCELLENT     VALUE "EXCELLENT".                   
000350         88  DVS-S-CAT-GOOD          VALUE "GOOD     ".                   
000360         88  DVS-S-CAT-AVERAGE       VALUE "AVERAGE  ".                   
000370         88  DVS-S-CAT-POOR          VALUE "POOR     ".                   
000380         88  DVS-S-CAT-CRITICAL      VALUE "CRITICAL ".                   
000390     05      DVS-S-TOTAL-VIOL        PIC 9(05).                           
000400*--------------------------------------------------------------*          
000410*    Letzter Verstoss - Flag noetig, da Feld leer sein kann     *         
000420*    (Fahrer ohne Verstoss im 30-Tage-Fenster)                  *         
000430*--------------------------------------------------------------*          
000440     05      DVS-S-LAST-VIOL-FLAG    PIC X(01).                           
000450         88  DVS-S-LAST-VIOL-YES     VALUE "Y".                           
000460         88  DVS-S-LAST-VIOL-NO      VALUE "N".                           
000470     05      DVS-S-LAST-VIOL-DT.                                          
000480         10  DVS-S-LV-DT             PIC 9(08).                           
000490         10  DVS-S-LV-TM             PIC 9(06).                           
000500     05      DVS-S-LAST-VIOL-DT-N REDEFINES                               
000510                                     DVS-S-LAST-VIOL-DT                   
000520                                     PIC 9(14).                           
000530     05      DVS-S-UPDATED-AT.                                            
000540         10  DVS-S-UPD-DT            PIC 9(08).                           
000550         10  DVS-S-UPD-TM            PIC 9(06).                           
000560     05      DVS-S-UPDATED-AT-N REDEFINES                                 
000570                                     DVS-S-UPDATED-AT                     
000580                                     PIC 9(14).                           
000590     05      FILLER                  PIC X(46).                           
