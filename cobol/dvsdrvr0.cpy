000100*----------------------------------------------------------------*        
000110* DVSDRVR0 - Record layout for the DVS-DRIVER-FILE (Stammdaten). *        
000120* Praefix DVS-D- fuer alle Felder dieses Records.                *        
000130* Read-only fuer den Scoring-Batch.                              *        
000140*----------------------------------------------------------------*        
000150* Vers.  | Datum      | von | Kommentar                          *        
000160*--------|------------|-----|-----------------------------------*         
000170* A.00.00| 1985-04-02 | rss | Neuerstellung fuer DVS-Batch       *        
000180*--------|------------|-----|-----------------------------------*         
000190* A.00.01| 1996-09-30 | jkw | Meilen-Feld auf V9(01) erweitert   *        
000200*----------------------------------------------------------------*        
000210 01          DVS-DRIVER-REC.                                              
000220*--------------------------------------------------------------*          
000230*    Schluesselfeld - Format DRV-AAA-999, siehe Regel 7         *         
000240*--------------------------------------------------------------*          
000250     05      DVS-D-ID                PIC X(12).                           
000260     05      DVS-D-ID-PARTS REDEFINES                                     
000270                                     DVS-D-ID.                            
000280         10  DVS-D-ID-PFX            PIC X(04).                           
000290         10  DVS-D-ID-LETTERS        PIC X(03).                           
000300         10  DVS-D-ID-DASH           PIC X(01).                           
000310         10  DVS-D-ID-DIGITS         PIC X(03).                           
000320         10  FILLER                  PIC X(01).                           
000330     05      DVS-D-NAME              PIC X(40).                           
000340*--------------------------------------------------------------*          
000350*    Zwischengespeicherter Score - nur Referenz, das DVS-SCORE- *         
000360*    FILE ist die massgebliche Quelle fuer den aktuellen Score  *         
000370*--------------------------------------------------------------*          
000380     05      DVS-D-CURRENT-SCORE     PIC 9(03).                           
000390     05      DVS-D-TOTAL-TRIPS       PIC 9(05).                           
000400     05      DVS-D-TOTAL-MILES       PIC 9(07)V9(01).                     
000410     05      DVS-D-TOTAL-VIOL        PIC 9(05).                           
000420     05      FILLER                  PIC X(57).                           
